000100******************************************************************
000200* FECHA       : 14/03/1991                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : SALUD PUBLICA - INMUNIZACIONES                   *
000500* PROGRAMA    : NIFECHA                                          *
000600* TIPO        : SUBPROGRAMA DE SERVICIO (CALL)                   *
000700* DESCRIPCION : RUTINA COMUN DE ARITMETICA DE FECHAS PARA LOS    *
000800*             : PROGRAMAS DE LA CORRIDA DE DEMANDA DE DOSIS DE   *
000900*             : NIRSEVIMAB (NI1PREP Y NI2CALC). NO SE APOYA EN   *
001000*             : FUNCIONES INTRINSECAS DE FECHA; TODO EL CALCULO  *
001100*             : SE HACE A MANO CON TABLA DE DIAS POR MES Y LA    *
001200*             : PRUEBA DE BISIESTO POR DIVISION ENTRE 4,100,400  *
001300* ARCHIVOS    : NO APLICA                                        *
001400* PROGRAMA(S) : LLAMADO POR NI1PREP Y NI2CALC                    *
001500* ACCION (ES) : SD=SUMA DIAS, SM=SUMA MESES, DM=DIFERENCIA MESES *
001600*             : DD=DIFERENCIA DIAS, DS=DOMINGO ANTERIOR,         *
001700*             : BI=ES BISIESTO, DX=DIAS DEL MES                  *
001800* INSTALADO   : 22/04/1991                                       *
001900* BPM/RATIONAL: 193744                                           *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.                    NIFECHA.
002300 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
002400 INSTALLATION.                  DIRECCION DE SISTEMAS.
002500 DATE-WRITTEN.                  14/03/1991.
002600 DATE-COMPILED.                 22/04/1991.
002700 SECURITY.                      USO INTERNO UNICAMENTE.
002800******************************************************************
002900*                    B I T A C O R A   D E   C A M B I O S       *
003000******************************************************************
003100* 14/03/1991 (EEDR) REQ-193744 CREACION INICIAL DE LA RUTINA.    *
003200* 02/05/1991 (EEDR) REQ-193744 SE AGREGA FUNCION DD (DIFERENCIA  *
003300*            DE DIAS) PARA USO DEL CALCULADOR DE SEMANAS.        *
003400* 19/06/1991 (MAL)  REQ-194021 SE CORRIGE PRUEBA DE BISIESTO,    *
003500*            NO CONSIDERABA EL CASO DE SIGLO (ENTRE 100).        *
003600* 11/11/1992 (MAL)  REQ-194588 SE AGREGA FUNCION SM (SUMA MESES  *
003700*            CALENDARIO) PARA EL RETRASO DE ESCENARIOS.          *
003800* 02/09/1993 (MAL)  REQ-195012 SE AGREGA FUNCION DM (DIFERENCIA  *
003900*            DE MESES CALENDARIO) PARA LA REGLA DE EDAD.         *
004000* 17/01/1994 (JCS)  REQ-195340 SE AGREGA FUNCION DS (DOMINGO     *
004100*            ANTERIOR) PARA EL PREPROCESO DE SEMANAS EPIDEMIO-   *
004200*            LOGICAS (EPIWEEK).                                  *
004300* 30/08/1995 (JCS)  REQ-195790 SE AGREGA FUNCION DX (DIAS DEL    *
004400*            MES) DE USO GENERAL PARA LOS DOS PROGRAMAS.         *
004500* 23/02/1996 (RP)   REQ-196201 SE AMPLIA RANGO DE ANIO VALIDO    *
004600*            HASTA 2079 PARA SOPORTAR CORRIDAS DE PROYECCION.    *
004700* 14/07/1998 (RP)   REQ-197055 REVISION GENERAL DE RUTINA PARA   *
004800*            EL PROXIMO SIGLO (PROYECTO AÑO 2000). SE VALIDO     *
004900*            QUE LA PRUEBA DE BISIESTO ES CORRECTA PARA EL       *
005000*            ANIO 2000 (ES BISIESTO, MULTIPLO DE 400).           *
005100* 05/01/1999 (RP)   REQ-197055 CIERRE DE PROYECTO AÑO 2000,      *
005200*            SIN HALLAZGOS ADICIONALES EN ESTA RUTINA.           *
005300* 28/03/2001 (EEDR) REQ-198410 SE AGREGA VALIDACION DE DIGITOS   *
005400*            EN EL ANIO DE ENTRADA ANTES DE CALCULAR.            *
005500* 15/09/2004 (EEDR) REQ-199650 SE REESCRIBEN LOS CICLOS DE       *
005600*            600-FECHA-A-DIAS Y 650-DIAS-A-FECHA FUERA DE LINEA  *
005700*            (PERFORM...THRU) PARA APEGARSE AL ESTANDAR DE       *
005800*            PROGRAMACION DEL DEPARTAMENTO.                      *
005850* 20/02/2006 (JCS)  REQ-199980 SE DOCUMENTA CON MAS DETALLE EL   *
005860*            METODO DE DIAS ABSOLUTOS Y LA REFERENCIA FIJA DE    *
005870*            LA FUNCION DS, A PEDIDO DE AUDITORIA DE SISTEMAS.   *
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006150*    LA CLASE DIGITO-VALIDO SE USA PARA DETECTAR UN ANIO DE       *
006160*    ENTRADA NO NUMERICO ANTES DE INTENTAR CALCULAR CON EL        *
006170*    (VER REQ-198410 EN LA BITACORA).                             *
006200 SPECIAL-NAMES.
006300     CLASS DIGITO-VALIDO      IS '0' THRU '9'.
006400 DATA DIVISION.
006500 WORKING-STORAGE SECTION.
006600******************************************************************
006700*               C O N S T A N T E S   D E   T R A B A J O        *
006800*  CONSTANTES NUMERICAS PARA LAS DIVISIONES DE LA PRUEBA DE      *
006900*  BISIESTO Y PARA EL CALCULO DE DIAS POR ANIO; SE DECLARAN      *
006950*  COMO CAMPOS EN LUGAR DE LITERALES PORQUE DIVIDE...INTO EXIGE  *
006960*  UN IDENTIFICADOR DEL LADO DEL DIVISOR EN EL ESTILO DE ESTA    *
006970*  CASA.                                                         *
007000******************************************************************
007100 01  WKS-CONSTANTES.
007200     05  WKS-CTE-01              PIC 9(01) VALUE 1.
007300     05  WKS-CTE-04              PIC 9(03) VALUE 4.
007400     05  WKS-CTE-07              PIC 9(03) VALUE 7.
007500     05  WKS-CTE-12              PIC 9(03) VALUE 12.
007600     05  WKS-CTE-100             PIC 9(03) VALUE 100.
007700     05  WKS-CTE-365             PIC 9(03) VALUE 365.
007800     05  WKS-CTE-366             PIC 9(03) VALUE 366.
007900     05  WKS-CTE-400             PIC 9(03) VALUE 400.
008000     05  WKS-CTE-ANIO-BASE       PIC 9(04) VALUE 1900.
008050     05  FILLER                  PIC X(08) VALUE SPACES.
008100******************************************************************
008200*          T A B L A   D E   D I A S   P O R   M E S             *
008300*   (TOMADA DE LA TABLA TABLA-DIAS / F DEL PROGRAMA MORAS1,      *
008400*    EXTENDIDA CON SUMA DE UN DIA EN FEBRERO CUANDO ES BISIESTO) *
008500******************************************************************
008600 01  TABLA-DIAS-MES.
008700     02  FILLER                  PIC X(24) VALUE
008800         '312831303130313130313031'.
008900*    VISTA TABULAR DE LA MISMA CADENA, DOS DIGITOS POR MES, PARA *
008950*    PODER LEER DIAS-EN-MES (WKS-MES-x) POR SUBINDICE.           *
009000 01  F-DIAS-MES REDEFINES TABLA-DIAS-MES.
009100     02  DIAS-EN-MES             PIC 99 OCCURS 12 TIMES.
009200******************************************************************
009300*     T A B L A   D E   D I A S   A C U M U L A D O S            *
009400*  DIAS-ACUM-ANTES-DE-MES(N) = CUANTOS DIAS YA PASARON ANTES DE  *
009500*  EMPEZAR EL MES N EN UN ANIO NO BISIESTO (FEBRERO BISIESTO SE  *
009600*  SUMA APARTE, VER 600-FECHA-A-DIAS Y 660-BUSCA-MES).           *
009700******************************************************************
009800 01  TABLA-DIAS-ACUM.
009900     02  FILLER                  PIC X(36) VALUE
010000         '000031059090120151181212243273304334'.
010100 01  F-DIAS-ACUM REDEFINES TABLA-DIAS-ACUM.
010200     02  DIAS-ACUM-ANTES-DE-MES  PIC 999 OCCURS 12 TIMES.
010300******************************************************************
010400*             D E S D O B L E   D E   F E C H A S                *
010500*  TRES AREAS IDENTICAS (ENTRADA 1, ENTRADA 2 Y SALIDA), CADA    *
010600*  UNA CON SU REDEFINES PARA PARTIR LA FECHA AAAA-MM-DD EN       *
010700*  ANIO/MES/DIA NUMERICOS SIN TENER QUE HACER UNSTRING.          *
010800******************************************************************
010900 01  WKS-FECHA-ISO-1             PIC X(10).
011000 01  WKS-FECHA-ISO-1-R REDEFINES WKS-FECHA-ISO-1.
011100     05  WKS-ANIO-1              PIC 9(04).
011200     05  FILLER                  PIC X(01).
011300     05  WKS-MES-1               PIC 9(02).
011400     05  FILLER                  PIC X(01).
011500     05  WKS-DIA-1               PIC 9(02).
011600 01  WKS-FECHA-ISO-2             PIC X(10).
011700 01  WKS-FECHA-ISO-2-R REDEFINES WKS-FECHA-ISO-2.
011800     05  WKS-ANIO-2              PIC 9(04).
011900     05  FILLER                  PIC X(01).
012000     05  WKS-MES-2               PIC 9(02).
012100     05  FILLER                  PIC X(01).
012200     05  WKS-DIA-2               PIC 9(02).
012300 01  WKS-PLANTILLA-FECHA         PIC X(10) VALUE '0000-00-00'.
012400 01  WKS-FECHA-SALIDA            PIC X(10).
012500 01  WKS-FECHA-SALIDA-R REDEFINES WKS-FECHA-SALIDA.
012600     05  WKS-ANIO-S              PIC 9(04).
012700     05  FILLER                  PIC X(01).
012800     05  WKS-MES-S               PIC 9(02).
012900     05  FILLER                  PIC X(01).
013000     05  WKS-DIA-S               PIC 9(02).
013100******************************************************************
013200*              C A M P O S   D E   T R A B A J O                 *
013300******************************************************************
013400*    WKS-ANIO-ITER, WKS-MES-ITER Y WKS-INDICE-SEMANA SE DEJAN    *
013500*    COMO 77 INDEPENDIENTES, QUE ES COMO EL AREA LOS TRAE DESDE  *
013600*    SIEMPRE PARA CONTADORES E INDICES DE USO SUELTO (VER        *
013700*    NISCENAR/NIBIRTH). SE USAN EN CASI TODAS LAS RUTINAS DE     *
013800*    ESTE PROGRAMA PARA RECORRER ANIOS Y MESES.                  *
013900 77  WKS-ANIO-ITER               PIC 9(04) COMP.
014000 77  WKS-MES-ITER                PIC 9(02) COMP.
014100 77  WKS-INDICE-SEMANA           PIC 9(01) COMP.
014200 01  WKS-CAMPOS-TRABAJO.
014300*    RESIDUOS DE LAS TRES DIVISIONES DE LA PRUEBA DE BISIESTO    *
014400*    (ENTRE 4, ENTRE 100 Y ENTRE 400).                           *
014500     05  WKS-RESIDUO-04          PIC 9(04) COMP.
014600     05  WKS-RESIDUO-100         PIC 9(04) COMP.
014700     05  WKS-RESIDUO-400         PIC 9(04) COMP.
014800     05  WKS-COCIENTE            PIC 9(04) COMP.
014900     05  WKS-BISIESTO-SW         PIC 9(01) COMP VALUE 0.
015000         88  ANIO-ES-BISIESTO            VALUE 1.
015100*    SWITCHES DE LOS CICLOS DE BUSQUEDA DE 650-DIAS-A-FECHA.     *
015200     05  WKS-ANIO-HALLADO-SW     PIC 9(01) COMP VALUE 0.
015300     05  WKS-MES-HALLADO-SW      PIC 9(01) COMP VALUE 0.
015400     05  WKS-DIAS-DEL-ANIO       PIC 9(03) COMP.
015500     05  WKS-DIAS-DEL-MES        PIC 9(02) COMP.
015600*    DIAS ABSOLUTOS DESDE 1900-01-01: WKS-ABSOLUTO-1 ES LA       *
015700*    FECHA DE ENTRADA CONVERTIDA, WKS-ABSOLUTO-2 NO SE USA FUERA *
015800*    DE ESTE GRUPO (SE DEJA POR SIMETRIA CON ISO-2) Y            *
015900*    WKS-ABSOLUTO-AUX ES EL RESULTADO DE SUMAR O RESTAR DIAS     *
016000*    ANTES DE VOLVER A CONVERTIRLO A FECHA.                      *
016100     05  WKS-ABSOLUTO-1          PIC S9(09) COMP.
016200     05  WKS-ABSOLUTO-2          PIC S9(09) COMP.
016300     05  WKS-ABSOLUTO-AUX        PIC S9(09) COMP.
016400     05  WKS-RESTANTE            PIC S9(09) COMP.
016500     05  WKS-MESES-TOTAL         PIC S9(05) COMP.
016600*    DIA YA RECORTADO AL ULTIMO DIA DEL MES DESTINO CUANDO LA    *
016700*    SUMA DE MESES CALENDARIO CAE EN UN MES MAS CORTO (EJ. 31 DE *
016800*    ENERO + 1 MES = 28 O 29 DE FEBRERO, NUNCA 31 DE FEBRERO).   *
016900     05  WKS-DIA-AJUSTADO        PIC 9(02)  COMP.
017000     05  WKS-DIF-MOD             PIC 9(09)  COMP.
017100*    OFFSET GRANDE Y MULTIPLO DE 7 PARA QUE LA DIFERENCIA DE     *
017200*    DIAS CONTRA LA FECHA DE REFERENCIA NUNCA DE NEGATIVO ANTES  *
017300*    DE APLICAR EL MODULO (DIVIDE...REMAINDER).                  *
017400     05  WKS-OFFSET-MOD          PIC 9(09)  COMP VALUE 7000000.
017500     05  WKS-REF-DOMINGO         PIC S9(09) COMP.
017550     05  FILLER                  PIC X(10) VALUE SPACES.
017600******************************************************************
017700*                A R E A   D E   E N L A C E                     *
017800*  LK-FUNCION SELECCIONA LA OPERACION (VER ENCABEZADO); LAS      *
017900*  DEMAS AREAS SON ENTRADA U SALIDA SEGUN LA FUNCION PEDIDA.     *
018000*  LK-RC REGRESA 00 EN EXITO, 95 SI EL ANIO NO ES NUMERICO Y 96  *
018100*  SI SE PIDIO UNA FUNCION QUE NO EXISTE.                        *
018200******************************************************************
018300 LINKAGE SECTION.
018400 01  LK-NIFECHA-PARMS.
018500     05  LK-FUNCION              PIC X(02).
018600     05  LK-FECHA-ENTRA          PIC X(10).
018700     05  LK-FECHA-ENTRA-2        PIC X(10).
018800     05  LK-VALOR-ENTRA          PIC S9(05).
018900     05  LK-FECHA-SALE           PIC X(10).
019000     05  LK-VALOR-SALE           PIC S9(09).
019100     05  LK-RC                   PIC 9(02).
019150     05  FILLER                  PIC X(05) VALUE SPACES.
019200******************************************************************
019300 PROCEDURE DIVISION USING LK-NIFECHA-PARMS.
019350* ------> PARRAFO PRINCIPAL: INICIALIZA EL AREA DE SALIDA Y       *
019360*         DESPACHA LA FUNCION PEDIDA EN LK-FUNCION A SU RUTINA    *
019370*         CORRESPONDIENTE; LK-RC=96 SI LA FUNCION NO EXISTE       *
019400 000-PRINCIPAL SECTION.
019500     MOVE ZEROS              TO LK-RC
019600     MOVE SPACES             TO LK-FECHA-SALE
019700     MOVE ZEROS              TO LK-VALOR-SALE
019800     EVALUATE LK-FUNCION
019900         WHEN 'SD'
020000             PERFORM 200-SUMA-DIAS        THRU 200-SUMA-DIAS-E
020100         WHEN 'SM'
020200             PERFORM 210-SUMA-MESES       THRU 210-SUMA-MESES-E
020300         WHEN 'DM'
020400             PERFORM 220-DIFERENCIA-MESES THRU 220-DIFERENCIA-MESES-E
020500         WHEN 'DD'
020600             PERFORM 230-DIFERENCIA-DIAS  THRU 230-DIFERENCIA-DIAS-E
020700         WHEN 'DS'
020800             PERFORM 240-DOMINGO-ANTERIOR THRU 240-DOMINGO-ANTERIOR-E
020900         WHEN 'BI'
021000             PERFORM 250-ES-BISIESTO      THRU 250-ES-BISIESTO-E
021100         WHEN 'DX'
021200             PERFORM 260-DIAS-DEL-MES     THRU 260-DIAS-DEL-MES-E
021300         WHEN OTHER
021400             MOVE 96 TO LK-RC
021500     END-EVALUATE
021600     GOBACK.
021700 000-PRINCIPAL-E. EXIT.
021800
021900* ------> SD: SUMA UN NUMERO DE DIAS (LK-VALOR-ENTRA) A LA FECHA  *
022000*         DE ENTRADA, CONVIRTIENDO A DIAS ABSOLUTOS Y DE VUELTA   *
022100 200-SUMA-DIAS SECTION.
022200     MOVE LK-FECHA-ENTRA  TO WKS-FECHA-ISO-1
022300     PERFORM 600-FECHA-A-DIAS THRU 600-FECHA-A-DIAS-E
022400     COMPUTE WKS-ABSOLUTO-AUX = WKS-ABSOLUTO-1 + LK-VALOR-ENTRA
022500     PERFORM 650-DIAS-A-FECHA THRU 650-DIAS-A-FECHA-E
022600     MOVE WKS-FECHA-SALIDA TO LK-FECHA-SALE.
022700 200-SUMA-DIAS-E. EXIT.
022800
022900* ------> SM: SUMA UN NUMERO DE MESES CALENDARIO A LA FECHA DE    *
023000*         ENTRADA, RECORTANDO EL DIA AL ULTIMO DIA DEL MES        *
023100*         DESTINO SI ESTE ES MAS CORTO QUE EL DIA ORIGINAL        *
023200 210-SUMA-MESES SECTION.
023300     MOVE LK-FECHA-ENTRA  TO WKS-FECHA-ISO-1
023400*    SE PASA A UN CONTADOR DE MESES ABSOLUTO DESDE ENERO DEL     *
023500*    ANIO 0 PARA PODER SUMAR/RESTAR MESES SIN CASUISTICA DE      *
023600*    FIN DE ANIO, Y LUEGO SE VUELVE A DESCOMPONER EN ANIO/MES.   *
023700     COMPUTE WKS-MESES-TOTAL =
023800             (WKS-ANIO-1 * 12) + WKS-MES-1 - 1 + LK-VALOR-ENTRA
023900     COMPUTE WKS-ANIO-ITER  = WKS-MESES-TOTAL / 12
024000     COMPUTE WKS-MES-ITER   = WKS-MESES-TOTAL -
024100             (WKS-ANIO-ITER * 12) + 1
024200     PERFORM 610-ES-BISIESTO-ANIO THRU 610-ES-BISIESTO-ANIO-E
024300     MOVE DIAS-EN-MES (WKS-MES-ITER) TO WKS-DIAS-DEL-MES
024400     IF WKS-MES-ITER = 2 AND ANIO-ES-BISIESTO
024500        ADD 1 TO WKS-DIAS-DEL-MES
024600     END-IF
024700*    SI EL DIA ORIGINAL NO EXISTE EN EL MES DESTINO (EJ. 31 DE    *
024800*    ENERO + 1 MES) SE USA EL ULTIMO DIA VALIDO DE ESE MES.       *
024900     IF WKS-DIA-1 > WKS-DIAS-DEL-MES
025000        MOVE WKS-DIAS-DEL-MES TO WKS-DIA-AJUSTADO
025100     ELSE
025200        MOVE WKS-DIA-1        TO WKS-DIA-AJUSTADO
025300     END-IF
025400     MOVE WKS-PLANTILLA-FECHA TO WKS-FECHA-SALIDA
025500     MOVE WKS-ANIO-ITER       TO WKS-ANIO-S
025600     MOVE WKS-MES-ITER        TO WKS-MES-S
025700     MOVE WKS-DIA-AJUSTADO    TO WKS-DIA-S
025800     MOVE WKS-FECHA-SALIDA    TO LK-FECHA-SALE.
025900 210-SUMA-MESES-E. EXIT.
026000
026100* ------> DM: DIFERENCIA DE MESES CALENDARIO COMPLETOS ENTRE      *
026200*         LK-FECHA-ENTRA (INICIO) Y LK-FECHA-ENTRA-2 (FIN). ESTA  *
026300*         ES LA FUNCION QUE USA EL CALCULADOR DE DEMANDA PARA LA  *
026400*         EDAD EN MESES DE UNA COHORTE A UNA FECHA DADA            *
026500 220-DIFERENCIA-MESES SECTION.
026600     MOVE LK-FECHA-ENTRA   TO WKS-FECHA-ISO-1
026700     MOVE LK-FECHA-ENTRA-2 TO WKS-FECHA-ISO-2
026800     COMPUTE WKS-MESES-TOTAL =
026900             ((WKS-ANIO-2 - WKS-ANIO-1) * 12) +
027000             (WKS-MES-2 - WKS-MES-1)
027100*    SI EL DIA DEL MES DE LA FECHA FIN TODAVIA NO ALCANZA EL DIA  *
027200*    DEL MES DE LA FECHA INICIO, EL ULTIMO MES AUN NO SE CUMPLE   *
027300*    COMPLETO Y SE DESCUENTA (ESTE ES EL AJUSTE DE DIA DEL MES    *
027400*    QUE USA LA REGLA DE EDAD DEL CALCULADOR DE DEMANDA).         *
027500     IF WKS-DIA-2 < WKS-DIA-1
027600        SUBTRACT 1 FROM WKS-MESES-TOTAL
027700     END-IF
027800     MOVE WKS-MESES-TOTAL TO LK-VALOR-SALE.
027900 220-DIFERENCIA-MESES-E. EXIT.
028000
028100* ------> DD: DIFERENCIA DE DIAS ENTRE LAS DOS FECHAS DE ENTRADA  *
028200 230-DIFERENCIA-DIAS SECTION.
028300     MOVE LK-FECHA-ENTRA   TO WKS-FECHA-ISO-1
028400     PERFORM 600-FECHA-A-DIAS THRU 600-FECHA-A-DIAS-E
028500     MOVE WKS-ABSOLUTO-1   TO WKS-ABSOLUTO-AUX
028600     MOVE LK-FECHA-ENTRA-2 TO WKS-FECHA-ISO-1
028700     PERFORM 600-FECHA-A-DIAS THRU 600-FECHA-A-DIAS-E
028800     COMPUTE LK-VALOR-SALE = WKS-ABSOLUTO-1 - WKS-ABSOLUTO-AUX.
028900 230-DIFERENCIA-DIAS-E. EXIT.
029000
029100* ------> DS: DOMINGO DE LA SEMANA EPIDEMIOLOGICA (ANTERIOR O     *
029200*         IGUAL A LA FECHA DE ENTRADA). SE USA EL RESIDUO DE UNA  *
029300*         DIFERENCIA DE DIAS ABSOLUTOS CONTRA UNA FECHA DE        *
029400*         REFERENCIA CONOCIDA COMO DOMINGO                       *
029500 240-DOMINGO-ANTERIOR SECTION.
029600     MOVE LK-FECHA-ENTRA   TO WKS-FECHA-ISO-1
029700     PERFORM 600-FECHA-A-DIAS THRU 600-FECHA-A-DIAS-E
029800* --> REFERENCIA FIJA: 2023-01-01 ES DOMINGO (RESIDUO CERO)       *
029900     MOVE '2023-01-01'     TO WKS-FECHA-ISO-1
030000     PERFORM 600-FECHA-A-DIAS THRU 600-FECHA-A-DIAS-E
030100     MOVE WKS-ABSOLUTO-1   TO WKS-REF-DOMINGO
030200     MOVE LK-FECHA-ENTRA   TO WKS-FECHA-ISO-1
030300     PERFORM 600-FECHA-A-DIAS THRU 600-FECHA-A-DIAS-E
030400*    SE SUMA UN OFFSET GRANDE Y MULTIPLO DE 7 PARA QUE LA RESTA   *
030500*    NUNCA DE NEGATIVA, Y LUEGO SE SACA EL RESIDUO MODULO 7;      *
030600*    ESE RESIDUO ES CUANTOS DIAS HAY QUE RETROCEDER PARA LLEGAR   *
030700*    AL DOMINGO DE LA SEMANA.                                     *
030800     COMPUTE WKS-DIF-MOD =
030900             WKS-ABSOLUTO-1 - WKS-REF-DOMINGO + WKS-OFFSET-MOD
031000     DIVIDE WKS-CTE-07 INTO WKS-DIF-MOD
031100         GIVING WKS-COCIENTE REMAINDER WKS-INDICE-SEMANA
031200     COMPUTE WKS-ABSOLUTO-AUX = WKS-ABSOLUTO-1 - WKS-INDICE-SEMANA
031300     PERFORM 650-DIAS-A-FECHA THRU 650-DIAS-A-FECHA-E
031400     MOVE WKS-FECHA-SALIDA TO LK-FECHA-SALE.
031500 240-DOMINGO-ANTERIOR-E. EXIT.
031600
031700* ------> BI: 1 SI EL ANIO DE LA FECHA DE ENTRADA ES BISIESTO,    *
031800*         0 EN CASO CONTRARIO                                     *
031900 250-ES-BISIESTO SECTION.
032000     MOVE LK-FECHA-ENTRA TO WKS-FECHA-ISO-1
032100     MOVE WKS-ANIO-1     TO WKS-ANIO-ITER
032200     PERFORM 610-ES-BISIESTO-ANIO THRU 610-ES-BISIESTO-ANIO-E
032300     MOVE WKS-BISIESTO-SW TO LK-VALOR-SALE.
032400 250-ES-BISIESTO-E. EXIT.
032500
032600* ------> DX: DIAS DEL MES DE LA FECHA DE ENTRADA, CONSIDERANDO   *
032700*         FEBRERO BISIESTO. LA USA NI1PREP PARA REPARTIR LOS      *
032800*         NACIMIENTOS MENSUALES ENTRE LOS DIAS DEL MES             *
032900 260-DIAS-DEL-MES SECTION.
033000     MOVE LK-FECHA-ENTRA TO WKS-FECHA-ISO-1
033100     MOVE WKS-ANIO-1     TO WKS-ANIO-ITER
033200     PERFORM 610-ES-BISIESTO-ANIO THRU 610-ES-BISIESTO-ANIO-E
033300     MOVE DIAS-EN-MES (WKS-MES-1) TO WKS-DIAS-DEL-MES
033400     IF WKS-MES-1 = 2 AND ANIO-ES-BISIESTO
033500        ADD 1 TO WKS-DIAS-DEL-MES
033600     END-IF
033700     MOVE WKS-DIAS-DEL-MES TO LK-VALOR-SALE.
033800 260-DIAS-DEL-MES-E. EXIT.
033900
034000******************************************************************
034100*        R U T I N A S   I N T E R N A S   D E   A P O Y O       *
034200*  DE AQUI EN ADELANTE NINGUNA RUTINA SE LLAMA DIRECTO DESDE      *
034300*  000-PRINCIPAL; SON APOYO COMUN DE LAS SIETE FUNCIONES DE       *
034400*  ARRIBA (CONVERSION FECHA<->DIAS ABSOLUTOS Y PRUEBA DE          *
034500*  BISIESTO).                                                     *
034600******************************************************************
034700* ------> PRUEBA DE BISIESTO POR DIVISION (IDEA TOMADA DE LA     *
034800*         RUTINA DaysElap, ADAPTADA AL ESTILO DE ESTA CASA).     *
034900*         REGLA: BISIESTO SI ES MULTIPLO DE 4 Y NO DE 100, O SI   *
035000*         ES MULTIPLO DE 400 (AÑO 2000 SI, AÑO 1900 NO).          *
035100 610-ES-BISIESTO-ANIO SECTION.
035200     IF WKS-ANIO-ITER IS NOT NUMERIC
035300        MOVE 1 TO WKS-BISIESTO-SW
035400     ELSE
035500        MOVE 0 TO WKS-BISIESTO-SW
035600        DIVIDE WKS-CTE-04  INTO WKS-ANIO-ITER
035700            GIVING WKS-COCIENTE REMAINDER WKS-RESIDUO-04
035800        DIVIDE WKS-CTE-100 INTO WKS-ANIO-ITER
035900            GIVING WKS-COCIENTE REMAINDER WKS-RESIDUO-100
036000        DIVIDE WKS-CTE-400 INTO WKS-ANIO-ITER
036100            GIVING WKS-COCIENTE REMAINDER WKS-RESIDUO-400
036200        IF (WKS-RESIDUO-04  = ZEROS AND WKS-RESIDUO-100 NOT = ZEROS)
036300           OR WKS-RESIDUO-400 = ZEROS
036400           MOVE 1 TO WKS-BISIESTO-SW
036500        END-IF
036600     END-IF.
036700 610-ES-BISIESTO-ANIO-E. EXIT.
036800
036900* ------> CONVIERTE WKS-FECHA-ISO-1 (ANIO-1/MES-1/DIA-1) EN UN   *
037000*         NUMERO ABSOLUTO DE DIAS DESDE 1900-01-01 = DIA CERO.   *
037100*         VALIDA PRIMERO QUE EL ANIO SEA NUMERICO (REQ-198410);  *
037200*         SI NO LO ES, REGRESA LK-RC=95 Y CERO SIN CALCULAR.     *
037300 600-FECHA-A-DIAS SECTION.
037400     IF WKS-FECHA-ISO-1 (1:4) NOT CLASS DIGITO-VALIDO
037500        MOVE 95 TO LK-RC
037600        MOVE ZEROS TO WKS-ABSOLUTO-1
037700        GO TO 600-FECHA-A-DIAS-E
037800     END-IF
037900     MOVE ZEROS TO WKS-ABSOLUTO-1
038000     MOVE WKS-CTE-ANIO-BASE TO WKS-ANIO-ITER
038100*    SE ACUMULAN LOS DIAS DE CADA ANIO COMPLETO DESDE 1900 HASTA  *
038200*    EL ANIO ANTERIOR AL PEDIDO.                                  *
038300     PERFORM 605-ACUMULA-DIAS-ANIO THRU 605-ACUMULA-DIAS-ANIO-E
038400         UNTIL WKS-ANIO-ITER = WKS-ANIO-1
038500     PERFORM 610-ES-BISIESTO-ANIO THRU 610-ES-BISIESTO-ANIO-E
038600     ADD DIAS-ACUM-ANTES-DE-MES (WKS-MES-1) TO WKS-ABSOLUTO-1
038700*    SI YA PASO FEBRERO DENTRO DEL ANIO PEDIDO Y ESE ANIO ES      *
038800*    BISIESTO, SE SUMA EL DIA EXTRA DE FEBRERO.                   *
038900     IF WKS-MES-1 > 2 AND ANIO-ES-BISIESTO
039000        ADD 1 TO WKS-ABSOLUTO-1
039100     END-IF
039200     COMPUTE WKS-ABSOLUTO-1 = WKS-ABSOLUTO-1 + WKS-DIA-1 - 1.
039300 600-FECHA-A-DIAS-E. EXIT.
039400
039500* ------> ACUMULA UN ANIO COMPLETO DE DIAS (365 O 366) MIENTRAS   *
039600*         EL CONTADOR DE ANIOS NO ALCANZA EL ANIO PEDIDO          *
039700 605-ACUMULA-DIAS-ANIO SECTION.
039800     PERFORM 610-ES-BISIESTO-ANIO THRU 610-ES-BISIESTO-ANIO-E
039900     IF ANIO-ES-BISIESTO
040000        ADD WKS-CTE-366 TO WKS-ABSOLUTO-1
040100     ELSE
040200        ADD WKS-CTE-365 TO WKS-ABSOLUTO-1
040300     END-IF
040400     ADD 1 TO WKS-ANIO-ITER.
040500 605-ACUMULA-DIAS-ANIO-E. EXIT.
040600
040700* ------> CONVIERTE WKS-ABSOLUTO-AUX (DIAS DESDE 1900-01-01) EN  *
040800*         WKS-FECHA-SALIDA (AAAA-MM-DD). ES LA OPERACION INVERSA *
040900*         DE 600-FECHA-A-DIAS: PRIMERO ENCUENTRA EL ANIO, LUEGO  *
041000*         EL MES Y POR ULTIMO EL DIA DENTRO DEL MES.             *
041100 650-DIAS-A-FECHA SECTION.
041200     MOVE WKS-CTE-ANIO-BASE TO WKS-ANIO-ITER
041300     MOVE WKS-ABSOLUTO-AUX  TO WKS-RESTANTE
041400     MOVE 0 TO WKS-ANIO-HALLADO-SW
041500     PERFORM 655-BUSCA-ANIO THRU 655-BUSCA-ANIO-E
041600         UNTIL WKS-ANIO-HALLADO-SW = 1
041700     MOVE 0 TO WKS-MES-HALLADO-SW
041800     MOVE 1 TO WKS-MES-ITER
041900     PERFORM 660-BUSCA-MES THRU 660-BUSCA-MES-E
042000         UNTIL WKS-MES-HALLADO-SW = 1 OR WKS-MES-ITER > WKS-CTE-12
042100     COMPUTE WKS-DIA-AJUSTADO = WKS-RESTANTE - WKS-COCIENTE + 1
042200     MOVE WKS-PLANTILLA-FECHA TO WKS-FECHA-SALIDA
042300     MOVE WKS-ANIO-ITER       TO WKS-ANIO-S
042400     MOVE WKS-MES-ITER        TO WKS-MES-S
042500     MOVE WKS-DIA-AJUSTADO    TO WKS-DIA-S.
042600 650-DIAS-A-FECHA-E. EXIT.
042700
042800* ------> DESCUENTA UN ANIO COMPLETO DE WKS-RESTANTE HASTA QUE   *
042900*         EL RESIDUO CABE DENTRO DEL ANIO ACTUAL DE WKS-ANIO-ITER *
043000 655-BUSCA-ANIO SECTION.
043100     PERFORM 610-ES-BISIESTO-ANIO THRU 610-ES-BISIESTO-ANIO-E
043200     IF ANIO-ES-BISIESTO
043300        MOVE WKS-CTE-366 TO WKS-DIAS-DEL-ANIO
043400     ELSE
043500        MOVE WKS-CTE-365 TO WKS-DIAS-DEL-ANIO
043600     END-IF
043700     IF WKS-RESTANTE < WKS-DIAS-DEL-ANIO
043800        MOVE 1 TO WKS-ANIO-HALLADO-SW
043900     ELSE
044000        SUBTRACT WKS-DIAS-DEL-ANIO FROM WKS-RESTANTE
044100        ADD 1 TO WKS-ANIO-ITER
044200     END-IF.
044300 655-BUSCA-ANIO-E. EXIT.
044400
044500* ------> AVANZA WKS-MES-ITER HASTA EL MES QUE CONTIENE EL       *
044600*         RESIDUO DE DIAS WKS-RESTANTE DENTRO DEL ANIO HALLADO   *
044700 660-BUSCA-MES SECTION.
044800     MOVE DIAS-ACUM-ANTES-DE-MES (WKS-MES-ITER) TO WKS-COCIENTE
044900     IF WKS-MES-ITER > 2 AND ANIO-ES-BISIESTO
045000        ADD 1 TO WKS-COCIENTE
045100     END-IF
045200     IF WKS-MES-ITER = WKS-CTE-12
045300        MOVE 1 TO WKS-MES-HALLADO-SW
045400     ELSE
045500        MOVE DIAS-ACUM-ANTES-DE-MES (WKS-MES-ITER + 1)
045600                                     TO WKS-RESIDUO-04
045700        IF WKS-MES-ITER + 1 > 2 AND ANIO-ES-BISIESTO
045800           ADD 1 TO WKS-RESIDUO-04
045900        END-IF
046000        IF WKS-RESTANTE < WKS-RESIDUO-04
046100           MOVE 1 TO WKS-MES-HALLADO-SW
046200        ELSE
046300           ADD 1 TO WKS-MES-ITER
046400        END-IF
046500     END-IF.
046600 660-BUSCA-MES-E. EXIT.
046700
046800 END PROGRAM NIFECHA.
