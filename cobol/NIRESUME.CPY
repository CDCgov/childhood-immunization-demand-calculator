000100******************************************************************
000200*    COPY       : NIRESUME                                      *
000300*    APLICACION : SALUD PUBLICA - INMUNIZACIONES                *
000400*    CONTENIDO  : LAYOUT DEL RESUMEN DE TEMPORADA POR ESCENARIO,*
000500*               : SALIDA DEL POSTPROCESO NI3RESU.               *
000600*    ACTUALIZADO: 14/03/1991 (EEDR) - CREACION INICIAL          *
000700*    ACTUALIZADO: 23/01/1997 (JCS)  - SE AMPLIA CON CAMPOS DE   *
000800*               : CONTROL DE PROCESO, MISMO ESTANDAR DE NIBIRTH *
000900*               : (VER MEMO DS-97-014).                         *
001000******************************************************************
001100 01  REG-RESUMEN.
001200     05  SUM-SCENARIO            PIC X(12).
001300     05  FILLER                  PIC X(01).
001400     05  SUM-50MG                PIC 9(09).
001500     05  FILLER                  PIC X(01).
001600     05  SUM-100MG               PIC 9(09).
001700     05  FILLER                  PIC X(01).
001800     05  SUM-TOTAL               PIC 9(09).
001900     05  FILLER                  PIC X(01).
002000     05  SUM-PCT-50              PIC 9V9(03).
002100     05  FILLER                  PIC X(01).
002200     05  SUM-PCT-100             PIC 9V9(03).
002300     05  FILLER                  PIC X(01).
002400*    ---------------------------------------------------------- *
002500*    BLOQUE DE CONTROL DE PROCESO (AGREGADO 1997, VER ARRIBA)    *
002600*    ---------------------------------------------------------- *
002700     05  SUM-FECHA-GENERACION    PIC X(10).
002800     05  FILLER                  PIC X(01).
002900     05  SUM-CICLO-PROCESO       PIC 9(06).
003000     05  FILLER                  PIC X(01).
003100     05  SUM-USUARIO-PROCESO     PIC X(08).
003200     05  FILLER                  PIC X(01).
003300     05  SUM-VERSION-REG         PIC 9(02).
003400     05  FILLER                  PIC X(01).
003500     05  SUM-IND-FINAL           PIC X(01).
003600         88  SUM-RESUMEN-FINAL           VALUE 'S'.
003700         88  SUM-RESUMEN-PRELIMINAR      VALUE 'N'.
003800     05  FILLER                  PIC X(01).
003900*    RESERVADO PARA LA BITACORA DE AUDITORIA CORPORATIVA.       *
004000     05  SUM-RESERVADO-1         PIC X(12).
004100     05  FILLER                  PIC X(01).
004200     05  SUM-RESERVADO-NUM       PIC 9(05).
004300     05  FILLER                  PIC X(10).
