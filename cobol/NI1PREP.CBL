000100******************************************************************
000200* FECHA       : 14/03/1991                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : SALUD PUBLICA - INMUNIZACIONES                   *
000500* PROGRAMA    : NI1PREP                                          *
000600* TIPO        : PROCESO BATCH (PREPROCESO)                       *
000700* DESCRIPCION : CONVIERTE NACIMIENTOS MENSUALES POR REGION EN    *
000800*             : COHORTES SEMANALES (SEMANA EPIDEMIOLOGICA QUE    *
000900*             : INICIA EN DOMINGO) REPARTIENDO LOS NACIMIENTOS   *
001000*             : DEL MES DE FORMA PAREJA ENTRE SUS DIAS. TAMBIEN  *
001100*             : DEJA PASAR EL RENGLON MENSUAL ORIGINAL COMO      *
001200*             : COHORTE DE INTERVALO MES. SOLO SE ESCRIBEN LAS   *
001300*             : SEMANAS COMPLETAS (7 DIAS).                      *
001400* ARCHIVOS    : ENTRADA -> NACIMEN (MONTHLY-BIRTHS-RECORD)       *
001500*             : SALIDA  -> NACISEM (BIRTHS-RECORD)               *
001600* PROGRAMA(S) : LLAMA A NIFECHA                                  *
001700* INSTALADO   : 22/04/1991                                       *
001800* BPM/RATIONAL: 193745                                           *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.                    NI1PREP.
002200 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
002300 INSTALLATION.                  DIRECCION DE SISTEMAS.
002400 DATE-WRITTEN.                  14/03/1991.
002500 DATE-COMPILED.                 22/04/1991.
002600 SECURITY.                      USO INTERNO UNICAMENTE.
002700******************************************************************
002800*                    B I T A C O R A   D E   C A M B I O S       *
002900******************************************************************
003000* 14/03/1991 (EEDR) REQ-193745 CREACION INICIAL DEL PREPROCESO.  *
003100* 02/05/1991 (EEDR) REQ-193745 SE AGREGA EL SORT DE SALIDA POR   *
003200*            INTERVALO, REGION Y FECHA.                          *
003300* 19/06/1991 (MAL)  REQ-194022 SE CORRIGE EL PROMEDIO DIARIO,    *
003400*            NO CONSIDERABA FEBRERO BISIESTO EN EL CALCULO DE    *
003500*            DIAS DEL MES (AHORA LLAMA A NIFECHA FUNCION DX).    *
003600* 11/11/1992 (MAL)  REQ-194589 SE AMPLIA LA TABLA DE SEMANAS DE  *
003700*            250 A 500 RENGLONES, LA REGION 00 AGOTABA LA TABLA. *
003800* 17/01/1994 (JCS)  REQ-195341 SE AGREGA LA CLAVE COMPUESTA      *
003900*            WKS-SEM-CLAVE (REGION+FECHA) PARA COMPARAR LA       *
004000*            TABLA DE SEMANAS EN UNA SOLA CONDICION.             *
004100* 14/07/1998 (RP)   REQ-197056 REVISION PROYECTO AÑO 2000, LAS   *
004200*            FECHAS AAAA-MM-DD DE ESTE PROGRAMA YA TRAEN SIGLO   *
004300*            COMPLETO, SIN HALLAZGOS.                            *
004400* 28/03/2001 (EEDR) REQ-198411 SE AGREGA CONTEO DE RENGLONES     *
004500*            LEIDOS Y ESCRITOS EN EL DESPLIEGUE DE CONTROL.      *
004600* 09/02/2003 (JCS)  REQ-199120 SE DOCUMENTA CON MAS DETALLE EL   *
004700*            REPARTO DIARIO Y LA BUSQUEDA EN LA TABLA DE         *
004800*            SEMANAS, A PEDIDO DE SOPORTE DE PRODUCCION (LOS     *
004900*            NUEVOS INTEGRANTES DEL EQUIPO NO CONOCIAN LA REGLA  *
005000*            DE REPARTO PAREJO POR DIA NI LA SEMANA EPI).        *
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400*    SPECIAL-NAMES SOLO DECLARA EL SALTO DE FORMULARIO DEL        *
005500*    IMPRESOR DE CONTROL; ESTE PREPROCESO NO EMITE REPORTE        *
005600*    IMPRESO PROPIO, PERO LA SECCION SE DEJA POR ESTANDAR DEL     *
005700*    AREA PARA TODO PROGRAMA BATCH.                               *
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200*    NACIMEN: ARCHIVO DE ENTRADA, UN RENGLON POR REGION/MES.      *
006300*    NACISEM: ARCHIVO DE SALIDA, COHORTES SEMANALES Y MENSUALES   *
006400*              MEZCLADOS, ORDENADOS POR INTERVALO/REGION/FECHA.   *
006500*    SORTWK1: AREA DE TRABAJO DEL SORT QUE ORDENA LA SALIDA.      *
006600     SELECT NACIMEN  ASSIGN TO NACIMEN
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS  IS FS-NACIMEN.
006900     SELECT NACISEM  ASSIGN TO NACISEM
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS  IS FS-NACISEM.
007200     SELECT SORTWK1  ASSIGN TO SORTWK1.
007300 DATA DIVISION.
007400 FILE SECTION.
007500*    RENGLON MENSUAL DE NACIMIENTOS POR REGION (ENTRADA).         *
007600 FD  NACIMEN
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD.
007900 COPY NIMENSUA.
008000
008100*    RENGLON DE SALIDA: MISMO LAYOUT DE COHORTE QUE USA EL        *
008200*    CALCULADOR DE DEMANDA (NI2CALC), YA SEA INTERVALO SEMANA O   *
008300*    INTERVALO MES.                                               *
008400 FD  NACISEM
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD.
008700 COPY NIBIRTH REPLACING REG-BIRTHS BY REG-BIRTHS-SALIDA.
008800
008900*    AREA DE TRABAJO DEL SORT. SE USA EL MISMO LAYOUT DE COHORTE, *
009000*    RENOMBRADO, Y SE LE SUPERPONE UNA VISTA DE CLAVE (ORC-xxx)   *
009100*    PARA QUE EL SORT PUEDA ORDENAR POR INTERVALO/REGION/FECHA    *
009200*    SIN TENER QUE MOVER CAMPO POR CAMPO.                         *
009300 SD  SORTWK1.
009400 COPY NIBIRTH REPLACING REG-BIRTHS BY REG-ORDEN-BIRTHS.
009500 01  REG-ORDEN-CLAVE REDEFINES REG-ORDEN-BIRTHS.
009600     05  ORC-INTERVALO           PIC X(05).
009700     05  FILLER                  PIC X(01).
009800     05  ORC-REGION              PIC X(02).
009900     05  FILLER                  PIC X(01).
010000     05  ORC-FECHA               PIC X(10).
010100     05  FILLER                  PIC X(97).
010200
010300 WORKING-STORAGE SECTION.
010400******************************************************************
010500*                 I N D I C A D O R E S   D E   A R C H I V O    *
010600*  FS-NACIMEN/FS-NACISEM RECIBEN EL FILE STATUS DE CADA OPERACION *
010700*  DE E/S; LOS SWITCHES WKS-EOF-xxx-SW SON LOS QUE REALMENTE      *
010800*  CONTROLAN LOS PERFORM ... UNTIL DE ESTE PROGRAMA (EL STATUS    *
010900*  SOLO SE CONSULTA PARA DETECTAR ERRORES DE APERTURA).           *
011000******************************************************************
011100 01  WKS-INDICADORES.
011200     05  FS-NACIMEN              PIC 9(02).
011300         88  FS-NACIMEN-OK               VALUE 00.
011400         88  FS-NACIMEN-EOF              VALUE 10.
011500     05  FS-NACISEM              PIC 9(02).
011600         88  FS-NACISEM-OK               VALUE 00.
011700     05  WKS-EOF-NACIMEN-SW      PIC 9(01) COMP VALUE 0.
011800         88  NO-HAY-MAS-MESES            VALUE 1.
011900     05  WKS-EOF-SORTWK1-SW      PIC 9(01) COMP VALUE 0.
012000         88  NO-HAY-MAS-ORDENADOS        VALUE 1.
012100     05  FILLER                  PIC X(10) VALUE SPACES.
012200******************************************************************
012300*        T A B L A   D E   A C U M U L A D O   S E M A N A L     *
012400*  (ACUMULA, POR REGION Y POR DOMINGO DE SEMANA, EL TOTAL DE     *
012500*   NACIMIENTOS PROMEDIO Y LOS DIAS CONTADOS; AL TERMINAR DE     *
012600*   LEER TODOS LOS MESES SE ESCRIBEN SOLO LAS SEMANAS DE 7 DIAS) *
012700*  LA TABLA SE RECORRE POR BUSQUEDA SECUENCIAL (500 RENGLONES A  *
012800*  LO SUMO, VER REQ-194589 EN LA BITACORA), NO HAY MAS DE UNA    *
012900*  REGION CON UN MISMO DOMINGO DE SEMANA INICIADA A LA VEZ.      *
013000******************************************************************
013100 01  WKS-TABLA-SEMANAS.
013150*    OCCURS 500: UNA REGION GRANDE CON SEMANAS DE VARIOS MESES    *
013160*    ABIERTAS A LA VEZ PUEDE LLEGAR A OCUPAR VARIAS DECENAS DE    *
013170*    RENGLONES; 500 DEJA MARGEN HOLGADO (VER REQ-194589).         *
013200     05  WKS-SEMANA-ENT OCCURS 500 TIMES.
013300         10  WKS-SEM-CLAVE.
013400             15  WKS-SEM-REGION  PIC 9(02).
013500             15  WKS-SEM-FECHA   PIC X(10).
013600*        ACUMULADOR DE PROMEDIOS DIARIOS DE LA SEMANA EN CURSO.   *
013700         10  WKS-SEM-SUMA        PIC 9(09)V9(06) COMP.
013750*        CUENTA LOS DIAS YA ACUMULADOS; CUANDO LLEGA A 7 LA       *
013760*        SEMANA ESTA COMPLETA Y PUEDE LIBERARSE AL SORT.          *
013800         10  WKS-SEM-DIAS        PIC 9(01) COMP.
013805         10  FILLER              PIC X(03) VALUE SPACES.
013810*    WKS-SEM-CLAVE-R ES UNA VISTA DE LA CLAVE COMPUESTA REGION+   *
013900*    FECHA COMO UN SOLO CAMPO ALFANUMERICO; SE USA CUANDO         *
014000*    CONVIENE COMPARAR LA CLAVE ENTERA DE UN SOLO GOLPE (REQ-     *
014100*    195341 EN LA BITACORA).                                      *
014200 01  WKS-SEM-CLAVE-R REDEFINES WKS-SEM-CLAVE.
014300     05  FILLER                  PIC X(12).
014400*    CONTADOR Y SUBINDICE DE LA TABLA DE SEMANAS, INDEPENDIENTES  *
014500*    COMO LO USA EL AREA PARA CONTADORES E INDICES DE USO SUELTO. *
014600 77  WKS-CUENTA-SEMANAS          PIC 9(04) COMP VALUE 0.
014700 77  WKS-SUB-SEMANA              PIC 9(04) COMP VALUE 0.
014800******************************************************************
014900*              D E S D O B L E   D E   F E C H A S                *
015000*  WKS-FECHA-PRIMERO-MES SE ARMA AAAA-MM-01 A PARTIR DEL RENGLON  *
015100*  MENSUAL LEIDO, Y SU REDEFINES PERMITE LLENAR EL ANIO/MES/DIA   *
015200*  POR SEPARADO ANTES DE MOVERLO COMO TEXTO COMPLETO.             *
015300******************************************************************
015400 01  WKS-FECHA-PRIMERO-MES       PIC X(10).
015500 01  WKS-FECHA-PRIMERO-MES-R REDEFINES WKS-FECHA-PRIMERO-MES.
015600     05  WKS-FPM-ANIO            PIC 9(04).
015700     05  FILLER                  PIC X(01).
015800     05  WKS-FPM-MES             PIC 9(02).
015900     05  FILLER                  PIC X(01).
016000     05  WKS-FPM-DIA             PIC 9(02).
016100 01  WKS-PLANTILLA-FECHA         PIC X(10) VALUE '0000-00-00'.
016200*    WKS-FECHA-DIA-ACTUAL AVANZA UN DIA A LA VEZ MIENTRAS SE      *
016300*    RECORRE EL MES; WKS-FECHA-SEMANA-ACTUAL GUARDA EL DOMINGO    *
016400*    DE SEMANA EPIDEMIOLOGICA QUE LE CORRESPONDE A ESE DIA.       *
016500 01  WKS-FECHA-DIA-ACTUAL        PIC X(10).
016600 01  WKS-FECHA-SEMANA-ACTUAL     PIC X(10).
016700******************************************************************
016800*              C A M P O S   D E   T R A B A J O                 *
016900******************************************************************
017000 01  WKS-CAMPOS-TRABAJO.
017100     05  WKS-DIAS-DEL-MES        PIC 9(02) COMP.
017200     05  WKS-DIA-ITER            PIC 9(02) COMP.
017300*    PROMEDIO DIARIO DE NACIMIENTOS: EL RENGLON MENSUAL SE        *
017400*    REPARTE EN PARTES IGUALES ENTRE LOS DIAS DEL MES QUE LE      *
017500*    CORRESPONDEN (VER LA REGLA DE REPARTO EN 200-PROCESA-MES).   *
017600     05  WKS-PROMEDIO-DIA        PIC 9(09)V9(06) COMP.
017700     05  WKS-SW-ENCONTRADO       PIC 9(01) COMP VALUE 0.
017800         88  SEMANA-ENCONTRADA           VALUE 1.
017900     05  WKS-CONTADOR-MESES-LEIDOS PIC 9(06) COMP VALUE 0.
018000     05  WKS-CONTADOR-MES-ESCRITO  PIC 9(06) COMP VALUE 0.
018100     05  WKS-CONTADOR-SEM-ESCRITA  PIC 9(06) COMP VALUE 0.
018200     05  FILLER                  PIC X(10) VALUE SPACES.
018300******************************************************************
018400*            A R E A   D E   E N L A C E   C O N   N I F E C H A *
018500*  SE LLAMA A NIFECHA CON TRES FUNCIONES DISTINTAS DESDE ESTE     *
018600*  PROGRAMA: 'DX' (DIAS DEL MES DE UNA FECHA), 'SD' (SUMAR DIAS   *
018700*  A UNA FECHA) Y 'DS' (DOMINGO DE LA SEMANA EPI QUE CONTIENE LA  *
018800*  FECHA). EL CODIGO DE RETORNO WKS-PF-RC NO SE REVISA PORQUE     *
018900*  LAS FECHAS QUE LLEGAN DE NACIMEN SIEMPRE SON VALIDAS.          *
019000******************************************************************
019100 01  WKS-PARM-FECHA.
019200     05  WKS-PF-FUNCION          PIC X(02).
019300     05  WKS-PF-FECHA-1          PIC X(10).
019400     05  WKS-PF-FECHA-2          PIC X(10).
019500     05  WKS-PF-VALOR-1          PIC S9(05).
019600     05  WKS-PF-FECHA-S          PIC X(10).
019700     05  WKS-PF-VALOR-S          PIC S9(09).
019800     05  WKS-PF-RC               PIC 9(02).
019850     05  FILLER                  PIC X(05) VALUE SPACES.
019900******************************************************************
020000 PROCEDURE DIVISION.
020100* ------> PARRAFO PRINCIPAL: ABRE ARCHIVOS, CORRE EL SORT QUE     *
020200*         GENERA LAS COHORTES SEMANALES Y MENSUALES Y LAS DEJA    *
020300*         ORDENADAS EN NACISEM, DESPLIEGA LOS CONTADORES DE       *
020400*         CONTROL Y TERMINA EL PROCESO.                           *
020500 000-PRINCIPAL SECTION.
020600     DISPLAY 'NI1PREP - PREPROCESO DE NACIMIENTOS - INICIO'
020700     PERFORM 900-ABRE-ARCHIVOS    THRU 900-ABRE-ARCHIVOS-E
020800*    EL SORT USA PROCEDIMIENTO DE ENTRADA (LEE NACIMEN Y ARMA     *
020900*    LAS COHORTES) Y PROCEDIMIENTO DE SALIDA (ESCRIBE NACISEM     *
021000*    YA ORDENADO); NO SE USA UN ARCHIVO SORT-IN/SORT-OUT PORQUE   *
021100*    LOS RENGLONES DE SALIDA SE GENERAN, NO SE COPIAN.            *
021200     SORT SORTWK1
021300         ON ASCENDING KEY BIR-INTERVAL
021400                          BIR-REGION
021500                          BIR-DATE
021600         INPUT PROCEDURE  100-GENERA-RENGLONES THRU 100-GENERA-RENGLONES-E
021700         OUTPUT PROCEDURE 800-ESCRIBE-SALIDA    THRU 800-ESCRIBE-SALIDA-E
021800     PERFORM 900-CIERRA-ARCHIVOS  THRU 900-CIERRA-ARCHIVOS-E
021900     DISPLAY 'NI1PREP - MESES LEIDOS......: ' WKS-CONTADOR-MESES-LEIDOS
022000     DISPLAY 'NI1PREP - RENGLONES MES......: ' WKS-CONTADOR-MES-ESCRITO
022100     DISPLAY 'NI1PREP - RENGLONES SEMANA...: ' WKS-CONTADOR-SEM-ESCRITA
022200     DISPLAY 'NI1PREP - PREPROCESO DE NACIMIENTOS - FIN'
022300     STOP RUN.
022400 000-PRINCIPAL-E. EXIT.
022500
022600* ------> PROCEDIMIENTO DE ENTRADA DEL SORT: LEE CADA RENGLON    *
022700*         MENSUAL, LIBERA SU COHORTE MES Y ACUMULA SUS DIAS EN   *
022800*         LA TABLA DE SEMANAS; AL AGOTARSE LOS MESES LIBERA LAS  *
022900*         SEMANAS COMPLETAS ACUMULADAS                          *
023000 100-GENERA-RENGLONES SECTION.
023100     PERFORM 110-LEE-NACIMEN THRU 110-LEE-NACIMEN-E
023200     PERFORM 200-PROCESA-MES THRU 200-PROCESA-MES-E
023300         UNTIL NO-HAY-MAS-MESES
023400*    AL TERMINAR DE LEER TODOS LOS MESES QUEDAN EN LA TABLA       *
023500*    RENGLONES DE SEMANAS COMPLETAS Y PARCIALES MEZCLADOS; SE     *
023600*    RECORRE LA TABLA COMPLETA Y 700-LIBERA-SEMANAS DESCARTA LAS  *
023700*    PARCIALES.                                                   *
023800     PERFORM 700-LIBERA-SEMANAS THRU 700-LIBERA-SEMANAS-E
023900         VARYING WKS-SUB-SEMANA FROM 1 BY 1
024000         UNTIL WKS-SUB-SEMANA > WKS-CUENTA-SEMANAS.
024100 100-GENERA-RENGLONES-E. EXIT.
024200
024300* ------> LECTURA DE UN RENGLON MENSUAL DE NACIMEN; SOLO CUENTA   *
024400*         LOS RENGLONES REALMENTE LEIDOS (NO EL RENGLON FANTASMA  *
024500*         QUE DEJA LA MARCA DE FIN DE ARCHIVO)                    *
024600 110-LEE-NACIMEN SECTION.
024700     READ NACIMEN
024800         AT END
024900             MOVE 1 TO WKS-EOF-NACIMEN-SW
025000     END-READ
025100     IF NOT NO-HAY-MAS-MESES
025200        ADD 1 TO WKS-CONTADOR-MESES-LEIDOS
025300     END-IF.
025400 110-LEE-NACIMEN-E. EXIT.
025500
025600* ------> PROCESA UN RENGLON MENSUAL: LIBERA SU COHORTE MES Y    *
025700*         REPARTE SUS NACIMIENTOS ENTRE LOS DIAS DEL MES         *
025800 200-PROCESA-MES SECTION.
025900*    SE ARMA AAAA-MM-01, PRIMER DIA DEL MES DEL RENGLON LEIDO.    *
026000     MOVE WKS-PLANTILLA-FECHA  TO WKS-FECHA-PRIMERO-MES
026100     MOVE MBR-YEAR             TO WKS-FPM-ANIO
026200     MOVE MBR-MONTH            TO WKS-FPM-MES
026300     MOVE 01                   TO WKS-FPM-DIA
026400*    FUNCION 'DX' DE NIFECHA DEVUELVE CUANTOS DIAS TIENE EL MES   *
026500*    DE LA FECHA RECIBIDA (RESPETA FEBRERO BISIESTO).             *
026600     MOVE 'DX'                 TO WKS-PF-FUNCION
026700     MOVE WKS-FECHA-PRIMERO-MES TO WKS-PF-FECHA-1
026800     CALL 'NIFECHA' USING WKS-PARM-FECHA
026900     MOVE WKS-PF-VALOR-S       TO WKS-DIAS-DEL-MES
027000*    PROMEDIO DIARIO = NACIMIENTOS DEL MES / DIAS DEL MES,        *
027100*    REDONDEADO; ES LA REGLA DE REPARTO PAREJO ENTRE LOS DIAS.    *
027200     COMPUTE WKS-PROMEDIO-DIA ROUNDED =
027300             MBR-BIRTHS / WKS-DIAS-DEL-MES
027400*    LA COHORTE MES ORIGINAL TAMBIEN VIAJA TAL CUAL A LA SALIDA,  *
027500*    SIN REPARTIR, PARA LOS CALCULOS QUE TRABAJAN EN INTERVALO    *
027600*    MENSUAL EN LUGAR DE SEMANAL.                                 *
027700     MOVE 'month'              TO BIR-INTERVAL
027800     MOVE MBR-REGION           TO BIR-REGION
027900     MOVE WKS-FECHA-PRIMERO-MES TO BIR-DATE
028000     MOVE MBR-BIRTHS           TO BIR-BIRTHS
028100     RELEASE REG-ORDEN-BIRTHS
028200     ADD 1 TO WKS-CONTADOR-MES-ESCRITO
028300     MOVE WKS-FECHA-PRIMERO-MES TO WKS-FECHA-DIA-ACTUAL
028400*    SE RECORRE CADA DIA DEL MES PARA ACUMULARLO EN SU SEMANA.    *
028500     PERFORM 210-REPARTE-UN-DIA THRU 210-REPARTE-UN-DIA-E
028600         VARYING WKS-DIA-ITER FROM 1 BY 1
028700         UNTIL WKS-DIA-ITER > WKS-DIAS-DEL-MES
028800     PERFORM 110-LEE-NACIMEN THRU 110-LEE-NACIMEN-E.
028900 200-PROCESA-MES-E. EXIT.
029000
029100* ------> UN DIA DEL MES: LOCALIZA SU DOMINGO DE SEMANA          *
029200*         EPIDEMIOLOGICA Y ACUMULA EL PROMEDIO DEL DIA EN LA     *
029300*         TABLA DE SEMANAS; AVANZA LA FECHA DEL DIA SIGUIENTE    *
029400 210-REPARTE-UN-DIA SECTION.
029500*    A PARTIR DEL SEGUNDO DIA DEL MES SE AVANZA LA FECHA UN DIA   *
029600*    USANDO LA FUNCION 'SD' (SUMAR DIAS) DE NIFECHA; EL PRIMER    *
029700*    DIA YA QUEDO ARMADO EN 200-PROCESA-MES.                      *
029800     IF WKS-DIA-ITER > 1
029900        MOVE 'SD'              TO WKS-PF-FUNCION
030000        MOVE WKS-FECHA-DIA-ACTUAL TO WKS-PF-FECHA-1
030100        MOVE 1                 TO WKS-PF-VALOR-1
030200        CALL 'NIFECHA' USING WKS-PARM-FECHA
030300        MOVE WKS-PF-FECHA-S    TO WKS-FECHA-DIA-ACTUAL
030400     END-IF
030500*    FUNCION 'DS' DEVUELVE EL DOMINGO DE LA SEMANA EPIDEMIOLOGICA *
030600*    QUE CONTIENE LA FECHA RECIBIDA.                              *
030700     MOVE 'DS'                 TO WKS-PF-FUNCION
030800     MOVE WKS-FECHA-DIA-ACTUAL TO WKS-PF-FECHA-1
030900     CALL 'NIFECHA' USING WKS-PARM-FECHA
031000     MOVE WKS-PF-FECHA-S       TO WKS-FECHA-SEMANA-ACTUAL
031100     PERFORM 600-BUSCA-O-CREA-SEMANA THRU 600-BUSCA-O-CREA-SEMANA-E
031200*    EL DIA SE ACUMULA EN EL RENGLON DE SU SEMANA (QUE YA QUEDO   *
031300*    POSICIONADO EN WKS-SUB-SEMANA).                              *
031400     ADD WKS-PROMEDIO-DIA TO WKS-SEM-SUMA (WKS-SUB-SEMANA)
031500     ADD 1                TO WKS-SEM-DIAS (WKS-SUB-SEMANA).
031600 210-REPARTE-UN-DIA-E. EXIT.
031700
031800* ------> BUSQUEDA SECUENCIAL DE LA REGION/SEMANA EN LA TABLA;   *
031900*         SI NO EXISTE, SE CREA UN RENGLON NUEVO EN LA TABLA.    *
032000*         WKS-SUB-SEMANA SOLO AVANZA CUANDO NO HAY COINCIDENCIA, *
032100*         ASI QUEDA POSICIONADO EN EL RENGLON CORRECTO AL SALIR  *
032200 600-BUSCA-O-CREA-SEMANA SECTION.
032210*    SE REINICIA EL INDICADOR DE ENCONTRADO Y EL SUBINDICE ANTES  *
032220*    DE EMPEZAR LA BUSQUEDA DESDE EL PRIMER RENGLON OCUPADO.      *
032300     MOVE 0 TO WKS-SW-ENCONTRADO
032400     MOVE 1 TO WKS-SUB-SEMANA
032500     PERFORM 610-COMPARA-RENGLON THRU 610-COMPARA-RENGLON-E
032600         UNTIL WKS-SUB-SEMANA > WKS-CUENTA-SEMANAS
032700            OR SEMANA-ENCONTRADA
032800*    SI LA BUSQUEDA NO ENCONTRO COINCIDENCIA SE CREA UN RENGLON   *
032900*    NUEVO AL FINAL DE LA TABLA OCUPADA, EN CERO.                 *
033000     IF NOT SEMANA-ENCONTRADA
033100        ADD 1 TO WKS-CUENTA-SEMANAS
033200        MOVE WKS-CUENTA-SEMANAS TO WKS-SUB-SEMANA
033300        MOVE MBR-REGION            TO WKS-SEM-REGION (WKS-SUB-SEMANA)
033400        MOVE WKS-FECHA-SEMANA-ACTUAL
033500                                   TO WKS-SEM-FECHA (WKS-SUB-SEMANA)
033600        MOVE 0                     TO WKS-SEM-SUMA (WKS-SUB-SEMANA)
033700        MOVE 0                     TO WKS-SEM-DIAS (WKS-SUB-SEMANA)
033800     END-IF.
033900 600-BUSCA-O-CREA-SEMANA-E. EXIT.
034000
034100* ------> COMPARA UN RENGLON DE LA TABLA DE SEMANAS CONTRA LA    *
034200*         REGION/SEMANA QUE SE ESTA BUSCANDO                     *
034300 610-COMPARA-RENGLON SECTION.
034350*    COMPARACION POR REGION Y FECHA DE DOMINGO DE SEMANA; SI NO   *
034360*    COINCIDE SE AVANZA AL SIGUIENTE RENGLON OCUPADO DE LA TABLA. *
034400     IF WKS-SEM-REGION (WKS-SUB-SEMANA) = MBR-REGION
034500        AND WKS-SEM-FECHA (WKS-SUB-SEMANA) = WKS-FECHA-SEMANA-ACTUAL
034600        MOVE 1 TO WKS-SW-ENCONTRADO
034700     ELSE
034800        ADD 1 TO WKS-SUB-SEMANA
034900     END-IF.
035000 610-COMPARA-RENGLON-E. EXIT.
035100
035200* ------> LIBERA AL SORT LAS SEMANAS DE LA TABLA QUE TENGAN LOS  *
035300*         7 DIAS COMPLETOS (LAS SEMANAS PARCIALES SE DESCARTAN)  *
035400 700-LIBERA-SEMANAS SECTION.
035500*    UNA SEMANA PARCIAL ES LA QUE QUEDA CORTADA EN EL BORDE DEL   *
035600*    PERIODO DE DATOS (PRIMERA O ULTIMA SEMANA DEL RANGO); ESTAS  *
035700*    NO SE PUBLICAN PORQUE SU PROMEDIO SERIA ENGAÑOSO.            *
035800     IF WKS-SEM-DIAS (WKS-SUB-SEMANA) = 7
035900        MOVE 'week '           TO BIR-INTERVAL
036000        MOVE WKS-SEM-REGION (WKS-SUB-SEMANA) TO BIR-REGION
036100        MOVE WKS-SEM-FECHA (WKS-SUB-SEMANA)  TO BIR-DATE
036200        MOVE WKS-SEM-SUMA (WKS-SUB-SEMANA)   TO BIR-BIRTHS
036300        RELEASE REG-ORDEN-BIRTHS
036400        ADD 1 TO WKS-CONTADOR-SEM-ESCRITA
036500     END-IF.
036600 700-LIBERA-SEMANAS-E. EXIT.
036700
036800* ------> PROCEDIMIENTO DE SALIDA DEL SORT: PASA CADA RENGLON    *
036900*         YA ORDENADO AL ARCHIVO DE SALIDA NACISEM               *
037000 800-ESCRIBE-SALIDA SECTION.
037100     PERFORM 810-RETORNA-RENGLON THRU 810-RETORNA-RENGLON-E
037200         UNTIL NO-HAY-MAS-ORDENADOS.
037300 800-ESCRIBE-SALIDA-E. EXIT.
037400
037500* ------> TOMA UN RENGLON YA ORDENADO DEL SORT Y LO ESCRIBE EN   *
037600*         NACISEM TAL CUAL, SIN TRANSFORMAR NINGUN CAMPO         *
037700 810-RETORNA-RENGLON SECTION.
037800     RETURN SORTWK1
037900         AT END
038000             MOVE 1 TO WKS-EOF-SORTWK1-SW
038100             GO TO 810-RETORNA-RENGLON-E
038200     END-RETURN
038300     MOVE REG-ORDEN-BIRTHS TO REG-BIRTHS-SALIDA
038400     WRITE REG-BIRTHS-SALIDA.
038500 810-RETORNA-RENGLON-E. EXIT.
038600
038700* ------> APERTURA Y CIERRE DE ARCHIVOS                          *
038800 900-ABRE-ARCHIVOS SECTION.
038900     OPEN INPUT  NACIMEN
039000     IF NOT FS-NACIMEN-OK
039100        DISPLAY 'NI1PREP - ERROR AL ABRIR NACIMEN FS=' FS-NACIMEN
039200        STOP RUN
039300     END-IF
039400     OPEN OUTPUT NACISEM
039500     IF NOT FS-NACISEM-OK
039600        DISPLAY 'NI1PREP - ERROR AL ABRIR NACISEM FS=' FS-NACISEM
039700        STOP RUN
039800     END-IF.
039900 900-ABRE-ARCHIVOS-E. EXIT.
040000
040100* ------> CIERRE ORDENADO DE AMBOS ARCHIVOS AL TERMINAR EL       *
040200*         PREPROCESO                                             *
040300 900-CIERRA-ARCHIVOS SECTION.
040400     CLOSE NACIMEN
040500     CLOSE NACISEM.
040600 900-CIERRA-ARCHIVOS-E. EXIT.
