000100******************************************************************
000200*    COPY       : NIWEIGHT                                      *
000300*    APLICACION : SALUD PUBLICA - INMUNIZACIONES                *
000400*    CONTENIDO  : LAYOUT DE UN RENGLON DE LA TABLA DE PESO POR  *
000500*               : EDAD (CURVA DE CRECIMIENTO). EL CONJUNTO DE   *
000600*               : RENGLONES DE UNA MISMA FUENTE + INTERVALO     *
000700*               : FORMA LA DISTRIBUCION DEL ATRIBUTO EDAD-A-5KG *
000800*    ACTUALIZADO: 14/03/1991 (EEDR) - CREACION INICIAL          *
000900*    ACTUALIZADO: 23/01/1997 (JCS)  - SE AMPLIA CON CAMPOS DE   *
001000*               : CONTROL DE CARGA, MISMO ESTANDAR DE NIBIRTH   *
001100*               : (VER MEMO DS-97-014).                         *
001200******************************************************************
001300 01  REG-WEIGHTS.
001400     05  WGT-SOURCE              PIC X(03).
001500         88  WGT-ES-OMS                  VALUE 'WHO'.
001600         88  WGT-ES-CDC                  VALUE 'CDC'.
001700     05  FILLER                  PIC X(01).
001800     05  WGT-INTERVAL            PIC X(05).
001900         88  WGT-ES-SEMANA               VALUE 'week '.
002000         88  WGT-ES-MES                  VALUE 'month'.
002100     05  FILLER                  PIC X(01).
002200     05  WGT-AGE                 PIC 9(03).
002300     05  FILLER                  PIC X(01).
002400     05  WGT-P-GT-5KG            PIC 9V9(06).
002500     05  FILLER                  PIC X(01).
002600*    ---------------------------------------------------------- *
002700*    BLOQUE DE CONTROL DE CARGA (AGREGADO 1997, VER ARRIBA)      *
002800*    ---------------------------------------------------------- *
002900     05  WGT-FUENTE-ARCHIVO      PIC X(04).
003000     05  FILLER                  PIC X(01).
003100     05  WGT-CICLO-CARGA         PIC 9(06).
003200     05  FILLER                  PIC X(01).
003300     05  WGT-FECHA-CARGA         PIC X(10).
003400     05  FILLER                  PIC X(01).
003500     05  WGT-VERSION-TABLA       PIC 9(02).
003600     05  FILLER                  PIC X(01).
003700     05  WGT-IND-VIGENTE         PIC X(01).
003800         88  WGT-TABLA-VIGENTE           VALUE 'S'.
003900         88  WGT-TABLA-OBSOLETA          VALUE 'N'.
004000     05  FILLER                  PIC X(01).
004100     05  WGT-CODIGO-REVISION     PIC X(06).
004200     05  FILLER                  PIC X(01).
004300*    RESERVADO, NUNCA SE USO; SE DEJA PORQUE YA VIAJA EN TODOS  *
004400*    LOS ARCHIVOS DE PESO DESDE 1997.                           *
004500     05  WGT-RESERVADO-1         PIC X(12).
004600     05  FILLER                  PIC X(01).
004700     05  WGT-RESERVADO-2         PIC 9(05).
004800     05  FILLER                  PIC X(10).
