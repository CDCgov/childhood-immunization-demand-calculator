000100******************************************************************
000200*    COPY       : NISCENAR                                      *
000300*    APLICACION : SALUD PUBLICA - INMUNIZACIONES                *
000400*    CONTENIDO  : LAYOUT DE UN ESCENARIO DE CORRIDA. CADA       *
000500*               : RENGLON TRAE LOS PARAMETROS COMPLETOS DE UNA  *
000600*               : CORRIDA DEL CALCULADOR DE DEMANDA (NI2CALC).  *
000700*    ACTUALIZADO: 14/03/1991 (EEDR) - CREACION INICIAL          *
000800*    ACTUALIZADO: 02/09/1993 (MAL)  - SE AGREGA TABLA DE        *
000900*               : RETRASO DE INMUNIZACION (SCN-DELAY)           *
001000*    ACTUALIZADO: 23/01/1997 (JCS)  - SE AGREGAN CAMPOS DE      *
001100*               : CONTROL DE CORRIDA AL FINAL DEL RENGLON.      *
001200******************************************************************
001300 01  REG-SCENARIO.
001400     05  SCN-NAME                PIC X(12).
001500     05  FILLER                  PIC X(01).
001600     05  SCN-GROWTH-CHART        PIC X(03).
001700     05  FILLER                  PIC X(01).
001800     05  SCN-INTERVAL            PIC X(05).
001900         88  SCN-ES-SEMANA               VALUE 'week '.
002000         88  SCN-ES-MES                  VALUE 'month'.
002100     05  FILLER                  PIC X(01).
002200     05  SCN-UPTAKE              PIC 9V9(06).
002300     05  FILLER                  PIC X(01).
002400     05  SCN-P-HIGH-RISK         PIC 9V9(06).
002500     05  FILLER                  PIC X(01).
002600     05  SCN-SEASON-START        PIC X(10).
002700     05  FILLER                  PIC X(01).
002800     05  SCN-SEASON-END          PIC X(10).
002900     05  FILLER                  PIC X(01).
003000     05  SCN-DELAY-COUNT         PIC 9(01).
003100     05  FILLER                  PIC X(01).
003200     05  SCN-DELAY-TBL OCCURS 4 TIMES.
003300         10  SCN-DELAY           PIC 9(02).
003400         10  FILLER              PIC X(01).
003500     05  SCN-DELAY-PROP-TBL OCCURS 4 TIMES.
003600         10  SCN-DELAY-PROP      PIC 9V9(06).
003700         10  FILLER              PIC X(01).
003800     05  FILLER                  PIC X(01).
003900     05  SCN-CICLO-CORRIDA       PIC 9(06).
004000     05  FILLER                  PIC X(01).
004100     05  SCN-FECHA-CORRIDA       PIC X(10).
004200     05  FILLER                  PIC X(01).
004300     05  SCN-USUARIO-CORRIDA     PIC X(08).
004400     05  FILLER                  PIC X(01).
004500*    RESERVADO PARA LA BITACORA DE AUDITORIA CORPORATIVA.       *
004600     05  SCN-RESERVADO           PIC X(10).
004700     05  FILLER                  PIC X(10).
