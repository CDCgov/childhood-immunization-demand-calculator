000100******************************************************************
000200* FECHA       : 18/08/1994                                       *
000300* PROGRAMADOR : JULIO CESAR SOLORZANO (JCS)                      *
000400* APLICACION  : SALUD PUBLICA - INMUNIZACIONES                   *
000500* PROGRAMA    : NI3RESU                                          *
000600* TIPO        : PROCESO BATCH (POSTPROCESO)                      *
000700* DESCRIPCION : LEE EL DETALLE DE DEMANDA ESCRITO POR NI2CALC,    *
000800*             : LO ORDENA POR ESCENARIO, PRESENTACION Y FECHA,   *
000900*             : PRODUCE EL REPORTE IMPRESO DE DEMANDA POR FECHA  *
001000*             : CON CORTE DE CONTROL POR ESCENARIO, Y ACUMULA    *
001100*             : LOS TOTALES DE TEMPORADA POR ESCENARIO Y POR     *
001200*             : PRESENTACION PARA EL RESUMEN FINAL.              *
001300* ARCHIVOS    : ENTRADA -> RESULTS   (RESULT-RECORD)             *
001400*             : SALIDA  -> SUMMARY   (SEASON-SUMMARY-RECORD)     *
001500*             :           DEMANDRPT (REPORTE IMPRESO DE DEMANDA) *
001600*             :           SUMRPT    (REPORTE IMPRESO DE RESUMEN) *
001700* PROGRAMA(S) : NO APLICA                                        *
001800* INSTALADO   : 02/09/1994                                       *
001900* BPM/RATIONAL: 195601                                           *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.                    NI3RESU.
002300 AUTHOR.                        JULIO CESAR SOLORZANO.
002400 INSTALLATION.                  DIRECCION DE SISTEMAS.
002500 DATE-WRITTEN.                  18/08/1994.
002600 DATE-COMPILED.                 02/09/1994.
002700 SECURITY.                      USO INTERNO UNICAMENTE.
002800******************************************************************
002900*                    B I T A C O R A   D E   C A M B I O S       *
003000******************************************************************
003100* 18/08/1994 (JCS)  REQ-195601 CREACION INICIAL DEL POSTPROCESO  *
003200*            DE RESUMEN DE TEMPORADA A PARTIR DEL DETALLE DE     *
003300*            NI2CALC.                                            *
003400* 02/12/1994 (JCS)  REQ-195733 SE AGREGA EL REPORTE IMPRESO DE   *
003500*            DEMANDA POR FECHA CON CORTE DE CONTROL POR          *
003600*            ESCENARIO Y TOTAL GENERAL.                          *
003700* 14/03/1995 (MAL)  REQ-195890 SE EXCLUYEN DEL RESUMEN LOS       *
003800*            RENGLONES DE INTERVALO MES; EL RESUMEN DE TEMPORADA *
003900*            SOLO CONSIDERA LAS COHORTES SEMANALES.              *
004000* 09/10/1996 (RP)   REQ-196301 SE CORRIGE EL REDONDEO DE LOS     *
004100*            TOTALES DE DOSIS DEL RESUMEN, SE AGREGA             *
004200*            COMPUTE...ROUNDED (ANTES TRUNCABA LOS DECIMALES).   *
004300* 23/01/1997 (JCS)  REQ-196544 SE AMPLIA LA TABLA DE RESUMEN POR *
004400*            ESCENARIO DE 20 A 50 RENGLONES.                     *
004500* 14/07/1998 (RP)   REQ-197058 REVISION GENERAL DE PROGRAMA PARA *
004600*            EL PROXIMO SIGLO (PROYECTO AÑO 2000). LAS FECHAS    *
004700*            AAAA-MM-DD YA TRAEN SIGLO COMPLETO, SIN HALLAZGOS.  *
004800* 05/01/1999 (RP)   REQ-197058 CIERRE DE PROYECTO AÑO 2000, SIN  *
004900*            HALLAZGOS ADICIONALES EN ESTE PROGRAMA.             *
005000* 28/03/2001 (EEDR) REQ-198413 SE AGREGA CONTEO DE RENGLONES     *
005100*            LEIDOS Y DE ESCENARIOS RESUMIDOS AL DESPLIEGUE DE   *
005200*            CONTROL DEL POSTPROCESO.                            *
005210* 11/06/2003 (JCS)  REQ-199205 SE AMPLIA LA DOCUMENTACION DEL    *
005220*            ARMADO DEL SORT Y DE LOS CORTES DE CONTROL DEL      *
005230*            REPORTE DE DEMANDA, A PEDIDO DE SOPORTE DE          *
005240*            PRODUCCION.                                         *
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT RESULTS  ASSIGN TO RESULTS
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS  IS FS-RESULTS.
006300     SELECT SUMMARY  ASSIGN TO SUMMARY
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS  IS FS-SUMMARY.
006600     SELECT DEMANDRPT ASSIGN TO DEMANDRPT
006700         FILE STATUS  IS FS-DEMANDRPT.
006800     SELECT SUMRPT    ASSIGN TO SUMRPT
006900         FILE STATUS  IS FS-SUMRPT.
007000     SELECT WORKFILE ASSIGN TO SORTWK1.
007100 DATA DIVISION.
007200 FILE SECTION.
007300*    ARCHIVO DE DETALLE ESCRITO POR NI2CALC, UN RENGLON POR       *
007310*    SUBPOBLACION QUE GENERO DEMANDA.                             *
007400 FD  RESULTS
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD.
007700 COPY NIDETALL.
007750*    VISTA DE MENSAJE, USADA SOLO PARA DESPLEGAR EL NOMBRE DEL    *
007760*    ESCENARIO EN MENSAJES DE DIAGNOSTICO SI HICIERAN FALTA.      *
007800 01  REG-DETALLE-MSG REDEFINES REG-DETALLE.
007900     05  MSG-RES-NOMBRE          PIC X(12).
008000     05  FILLER                  PIC X(122).
008100
008150*    ARCHIVO DE SALIDA: UN RENGLON POR ESCENARIO CON LOS TOTALES  *
008160*    DE TEMPORADA DE DOSIS DE 50MG Y 100MG Y SUS PORCENTAJES.     *
008200 FD  SUMMARY
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD.
008500 COPY NIRESUME.
008550 01  REG-RESUMEN-MSG REDEFINES REG-RESUMEN.
008600     05  MSG-SUM-NOMBRE          PIC X(12).
008700     05  FILLER                  PIC X(93).
008800
008900*    AREA DE TRABAJO DEL SORT QUE ORDENA EL DETALLE SEMANAL POR   *
008950*    ESCENARIO, PRESENTACION Y FECHA DE DEMANDA ANTES DE PASARLO  *
008960*    AL REPORTE Y A LA TABLA DE RESUMEN.                          *
008970 SD  WORKFILE.
009000 01  WORK-REG.
009100     05  ORD-CLAVE-ORDEN.
009200         10  ORD-SCENARIO        PIC X(12).
009300         10  ORD-DOSAGE          PIC X(05).
009400             88  ORD-ES-DOSIS-50         VALUE '50mg '.
009500             88  ORD-ES-DOSIS-100        VALUE '100mg'.
009600         10  ORD-DEMAND-DATE     PIC X(10).
009650*    VISTA DE LA CLAVE COMPUESTA COMO UN SOLO CAMPO ALFANUMERICO, *
009660*    PARA CUANDO CONVIENE MOVERLA O COMPARARLA DE UN SOLO GOLPE.  *
009700     05  ORD-CLAVE-ORDEN-R REDEFINES ORD-CLAVE-ORDEN
009800                             PIC X(27).
009900     05  FILLER                  PIC X(01).
010000     05  ORD-N-DOSES             PIC 9(09)V9(06).
010100
010200 WORKING-STORAGE SECTION.
010300******************************************************************
010400*                 I N D I C A D O R E S   D E   A R C H I V O    *
010500******************************************************************
010600 01  WKS-INDICADORES.
010650*    UN FILE STATUS POR CADA ARCHIVO: LOS DOS DE ENTRADA/SALIDA   *
010660*    SECUENCIAL Y LOS DOS DE LOS REPORTES IMPRESOS.               *
010700     05  FS-RESULTS              PIC 9(02).
010800         88  FS-RESULTS-OK               VALUE 00.
010900     05  FS-SUMMARY              PIC 9(02).
011000         88  FS-SUMMARY-OK               VALUE 00.
011100     05  FS-DEMANDRPT            PIC 9(02).
011200         88  FS-DEMANDRPT-OK             VALUE 00.
011300     05  FS-SUMRPT               PIC 9(02).
011400         88  FS-SUMRPT-OK                VALUE 00.
011450*    SWITCHES DE FIN DE ARCHIVO QUE SI CONTROLAN LOS PERFORM...   *
011460*    UNTIL DE ESTE PROGRAMA.                                      *
011500     05  WKS-EOF-RESULTS-SW      PIC 9(01) COMP VALUE 0.
011600         88  NO-HAY-MAS-DETALLE          VALUE 1.
011700     05  WKS-EOF-WORKFILE-SW     PIC 9(01) COMP VALUE 0.
011800         88  NO-HAY-MAS-ORDENADOS        VALUE 1.
011900     05  FILLER                  PIC X(10) VALUE SPACES.
012000******************************************************************
012100*        T A B L A   D E   R E S U M E N   P O R   E S C E N A R *
012200*  (ACUMULA, POR ESCENARIO, LA SUMA DE DOSIS DE 50MG Y DE 100MG  *
012300*   DE TODOS LOS RENGLONES DE DEMANDA DE INTERVALO SEMANA; LA    *
012400*   TABLA QUEDA EN ORDEN DE ESCENARIO PORQUE ASI VIENE EL SORT)  *
012500******************************************************************
012600 01  WKS-TABLA-RESUMEN.
012650*    OCCURS 50: UNA CORRIDA TIPICA MANEJA UNA DECENA DE           *
012660*    ESCENARIOS; 50 DEJA MARGEN PARA CORRIDAS DE COMPARACION      *
012670*    CON VARIAS VARIANTES A LA VEZ (VER REQ-196544).              *
012700     05  WKS-RES-ENT OCCURS 50 TIMES.
012800         10  WKS-RES-SCENARIO    PIC X(12).
012850*        ACUMULADORES DE DOSIS DE TEMPORADA POR PRESENTACION.     *
012900         10  WKS-RES-50          PIC 9(09)V9(06) COMP.
013000         10  WKS-RES-100         PIC 9(09)V9(06) COMP.
013020         10  FILLER              PIC X(04) VALUE SPACES.
013050*    CONTADOR Y SUBINDICE DE LA TABLA DE RESUMEN, INDEPENDIENTES  *
013060*    COMO LO USA EL AREA PARA CONTADORES E INDICES DE USO SUELTO. *
013100 77  WKS-CUENTA-RESUMEN          PIC 9(03) COMP VALUE 0.
013200 77  WKS-SUB-RESUMEN             PIC 9(03) COMP VALUE 0.
013300 01  WKS-SW-RESUMEN              PIC 9(01) COMP VALUE 0.
013400     88  ESCENARIO-ENCONTRADO            VALUE 1.
013500******************************************************************
013600*              C A M P O S   D E   T R A B A J O                 *
013700******************************************************************
013800 01  WKS-CAMPOS-TRABAJO.
013850*    CONTADORES DE CONTROL QUE SE DESPLIEGAN AL FINAL DE LA       *
013860*    CORRIDA, PARA QUE OPERACIONES PUEDA CONCILIAR CONTRA EL      *
013870*    DETALLE QUE ESCRIBIO NI2CALC.                                *
013900     05  WKS-CONTADOR-DET-LEIDOS PIC 9(06) COMP VALUE 0.
014000     05  WKS-CONTADOR-DET-SEMANA PIC 9(06) COMP VALUE 0.
014100     05  FILLER                  PIC X(10) VALUE SPACES.
014150*    FECHA DE LA CORRIDA, RECIBIDA POR SYSIN Y ESTAMPADA EN EL    *
014160*    ENCABEZADO DE AMBOS REPORTES IMPRESOS.                       *
014200 01  WKS-FECHA-CORRIDA.
014300     05  WKS-FC-DIA              PIC 9(02) VALUE ZEROS.
014400     05  FILLER                  PIC X(01) VALUE '/'.
014500     05  WKS-FC-MES              PIC 9(02) VALUE ZEROS.
014600     05  FILLER                  PIC X(01) VALUE '/'.
014700     05  WKS-FC-ANIO             PIC 9(04) VALUE ZEROS.
014800******************************************************************
014900*                  MAQUETACION REPORTE DE DEMANDA                *
015000******************************************************************
015050*    REPORTE DE DEMANDA: UN RENGLON POR ESCENARIO/PRESENTACION/   *
015060*    FECHA, CON CORTE DE CONTROL POR FECHA (SUBTOTAL IMPLICITO    *
015070*    AL CAMBIAR DE FECHA) Y CORTE POR ESCENARIO (TOTAL DEL         *
015080*    ESCENARIO) ANTES DEL TOTAL GENERAL AL PIE DEL REPORTE.        *
015100 REPORT SECTION.
015200 RD  RPT-DEMANDA
015300     CONTROLS ARE ORD-SCENARIO ORD-DOSAGE ORD-DEMAND-DATE
015400     PAGE LIMIT IS 20
015500     HEADING 1
015600     FIRST DETAIL 7
015700     LAST DETAIL 16
015800     FOOTING 18.
015900 01  TYPE IS PH.
016000     02  LINE 1.
016100         03  COLUMN   1 PIC X(30) VALUE
016200             'SALUD PUBLICA - INMUNIZACIONES'.
016300         03  COLUMN  40 PIC X(35) VALUE
016400             'DEMANDA DE NIRSEVIMAB POR FECHA'.
016500         03  COLUMN 100 PIC X(20) VALUE 'N I 3 R E S U'.
016600     02  LINE 2.
016700         03  COLUMN   1 PIC X(25) VALUE 'NI3RESU     01.02091994.R'.
016800         03  COLUMN  49 PIC X(20) VALUE 'FECHA DE LA CORRIDA '.
016900         03  COLUMN  70 PIC X(10) SOURCE WKS-FECHA-CORRIDA.
017000         03  COLUMN 100 PIC X(06) VALUE 'PAGINA'.
017100         03  COLUMN 107 PIC Z(04) SOURCE PAGE-COUNTER
017200                                 IN RPT-DEMANDA.
017300     02  LINE 3.
017400         03  COLUMN   1 PIC X(112) VALUE ALL '='.
017500     02  LINE 4.
017600         03  COLUMN   1 PIC X(13) VALUE 'ESCENARIO   |'.
017700         03  COLUMN  15 PIC X(08) VALUE 'PRESENT.'.
017800         03  COLUMN  24 PIC X(01) VALUE '|'.
017900         03  COLUMN  27 PIC X(16) VALUE 'FECHA DE DEMANDA'.
018000         03  COLUMN  44 PIC X(01) VALUE '|'.
018100         03  COLUMN  47 PIC X(20) VALUE 'DOSIS DEMANDADAS'.
018200     02  LINE 5.
018300         03  COLUMN   1 PIC X(112) VALUE ALL '='.
018400******************************************************************
018500*   RENGLON DE CONTROL: NO IMPRIME, SOLO DISPARA EL CORTE DE     *
018600*   FECHA/PRESENTACION/ESCENARIO AL LLEGAR EL SIGUIENTE RENGLON  *
018700******************************************************************
018750*    ESTE RENGLON NO TIENE COLUMNAS PROPIAS: SOLO EXISTE PARA QUE *
018760*    EL REPORT WRITER DETECTE EL CAMBIO DE CLAVE DE CONTROL Y     *
018770*    DISPARE LAS FOOTINGS DE FECHA Y ESCENARIO ANTES DEL SIGUIENTE*
018780*    RENGLON.                                                     *
018800 01  DETALLE-DEMANDA TYPE IS DETAIL.
018900     02  LINE IS PLUS 0.
019000         03  COLUMN   1 PIC X(01) VALUE SPACE.
019100******************************************************************
019200*           CORTE DE CONTROL POR FECHA DE DEMANDA                *
019300******************************************************************
019350*    SE IMPRIME UN RENGLON POR CADA FECHA DE DEMANDA DISTINTA,    *
019360*    CON EL SUBTOTAL DE DOSIS QUE EL REPORT WRITER VA ACUMULANDO  *
019370*    SOLO ENTRE UN CAMBIO DE FECHA Y EL SIGUIENTE.                *
019400 01  FECHACF TYPE IS CONTROL FOOTING ORD-DEMAND-DATE.
019500     02  LINE IS PLUS 1.
019600         03  COLUMN   1 PIC X(12) SOURCE ORD-SCENARIO.
019700         03  COLUMN  15 PIC X(05) SOURCE ORD-DOSAGE.
019800         03  COLUMN  27 PIC X(10) SOURCE ORD-DEMAND-DATE.
019900         03  COLUMN  44 PIC ZZZ,ZZZ,ZZ9.999999 SUM ORD-N-DOSES.
020000******************************************************************
020100*           CORTE DE CONTROL POR ESCENARIO                       *
020200******************************************************************
020250*    AL CAMBIAR DE ESCENARIO SE IMPRIME EL TOTAL ACUMULADO DE      *
020260*    TODAS SUS FECHAS Y SE DEJAN DOS RENGLONES EN BLANCO ANTES     *
020270*    DEL SIGUIENTE ESCENARIO (NEXT GROUP PLUS 2).                  *
020300 01  ESCENARIOCF
020400     TYPE IS CONTROL FOOTING ORD-SCENARIO  NEXT GROUP PLUS 2.
020500     02  LINE IS PLUS 1.
020600         03  COLUMN   1 PIC X(44) VALUE ALL '-'.
020700     02  LINE IS PLUS 1.
020800         03  COLUMN   1 PIC X(19) VALUE 'TOTAL DEL ESCENARIO'.
020900         03  COLUMN  21 PIC X(12) SOURCE ORD-SCENARIO.
021000         03  COLUMN  34 PIC X(01) VALUE '='.
021100         03  COLUMN  44 PIC ZZZ,ZZZ,ZZ9.999999 SUM ORD-N-DOSES.
021200     02  LINE IS PLUS 1.
021300         03  COLUMN   1 PIC X(80) VALUE SPACES.
021400******************************************************************
021500*                    T O T A L   G E N E R A L                   *
021600******************************************************************
021650*    PIE DE REPORTE: SE IMPRIME UNA SOLA VEZ, AL TERMINAR,         *
021660*    CON EL TOTAL GENERAL DE DOSIS DE TODOS LOS ESCENARIOS.        *
021700 01  TYPE IS RF.
021800     02  LINE IS PLUS 1.
021900         03  COLUMN   1 PIC X(44) VALUE ALL '='.
022000     02  LINE IS PLUS 1.
022100         03  COLUMN   1 PIC X(26) VALUE 'TOTAL GENERAL DE DOSIS ='.
022200         03  COLUMN  44 PIC ZZZ,ZZZ,ZZ9.999999 SUM ORD-N-DOSES.
022300 01  TYPE IS PF.
022400     02  LINE PLUS 0.
022500         03  COLUMN   1 PIC X(25) VALUE 'FECHA DE ESTA CORRIDA....'.
022600         03  COLUMN  27 PIC X(10) SOURCE WKS-FECHA-CORRIDA.
022700         03  COLUMN 100 PIC X(06) VALUE 'PAGINA'.
022800         03  COLUMN 107 PIC Z(04) SOURCE PAGE-COUNTER
022900                                  IN RPT-DEMANDA.
023000******************************************************************
023100*               MAQUETACION REPORTE DE RESUMEN                   *
023200******************************************************************
023250*    REPORTE DE RESUMEN: UN RENGLON POR ESCENARIO CON LAS DOS     *
023260*    PRESENTACIONES Y SUS PORCENTAJES; NO LLEVA CORTE DE CONTROL  *
023270*    PORQUE LA TABLA YA TRAE UN RENGLON POR ESCENARIO.            *
023300 RD  RPT-RESUMEN
023400     PAGE LIMIT IS 20
023500     HEADING 1
023600     FIRST DETAIL 7
023700     LAST DETAIL 20.
023800 01  TYPE IS PH.
023900     02  LINE 1.
024000         03  COLUMN   1 PIC X(30) VALUE
024100             'SALUD PUBLICA - INMUNIZACIONES'.
024200         03  COLUMN  40 PIC X(35) VALUE
024300             'RESUMEN DE TEMPORADA POR ESCENARIO'.
024400         03  COLUMN 100 PIC X(20) VALUE 'N I 3 R E S U'.
024500     02  LINE 2.
024600         03  COLUMN   1 PIC X(25) VALUE 'NI3RESU     01.02091994.R'.
024700         03  COLUMN  49 PIC X(20) VALUE 'FECHA DE LA CORRIDA '.
024800         03  COLUMN  70 PIC X(10) SOURCE WKS-FECHA-CORRIDA.
024900         03  COLUMN 100 PIC X(06) VALUE 'PAGINA'.
025000         03  COLUMN 107 PIC Z(04) SOURCE PAGE-COUNTER
025100                                 IN RPT-RESUMEN.
025200     02  LINE 3.
025300         03  COLUMN   1 PIC X(96) VALUE ALL '='.
025400     02  LINE 4.
025500         03  COLUMN   1 PIC X(12) VALUE 'ESCENARIO'.
025600         03  COLUMN  16 PIC X(12) VALUE 'DOSIS 50MG'.
025700         03  COLUMN  31 PIC X(12) VALUE 'DOSIS 100MG'.
025800         03  COLUMN  46 PIC X(08) VALUE 'TOTAL'.
025900         03  COLUMN  58 PIC X(08) VALUE '%50MG'.
026000         03  COLUMN  68 PIC X(08) VALUE '%100MG'.
026100     02  LINE 5.
026200         03  COLUMN   1 PIC X(96) VALUE ALL '='.
026300 01  DETALLE-RESUMEN TYPE IS DETAIL.
026400     02  LINE IS PLUS 1.
026500         03  COLUMN   1 PIC X(12) SOURCE SUM-SCENARIO.
026600         03  COLUMN  16 PIC ZZZ,ZZZ,ZZ9 SOURCE SUM-50MG.
026700         03  COLUMN  31 PIC ZZZ,ZZZ,ZZ9 SOURCE SUM-100MG.
026800         03  COLUMN  46 PIC ZZZ,ZZZ,ZZ9 SOURCE SUM-TOTAL.
026900         03  COLUMN  59 PIC Z.ZZZ SOURCE SUM-PCT-50.
027000         03  COLUMN  69 PIC Z.ZZZ SOURCE SUM-PCT-100.
027100 01  TYPE IS PF.
027200     02  LINE PLUS 0.
027300         03  COLUMN   1 PIC X(25) VALUE 'FECHA DE ESTA CORRIDA....'.
027400         03  COLUMN  27 PIC X(10) SOURCE WKS-FECHA-CORRIDA.
027500         03  COLUMN 100 PIC X(06) VALUE 'PAGINA'.
027600         03  COLUMN 107 PIC Z(04) SOURCE PAGE-COUNTER
027700                                  IN RPT-RESUMEN.
027800******************************************************************
027900 PROCEDURE DIVISION.
027950* ------> PARRAFO PRINCIPAL: ORDENA Y RESUME EL DETALLE DE        *
027960*         DEMANDA DE NI2CALC, PRODUCE LOS DOS REPORTES IMPRESOS   *
027970*         Y EL ARCHIVO DE RESUMEN DE TEMPORADA                    *
028000 000-PRINCIPAL SECTION.
028100     DISPLAY 'NI3RESU - RESUMEN DE TEMPORADA - INICIO'
028200     PERFORM 900-ABRE-ARCHIVOS    THRU 900-ABRE-ARCHIVOS-E
028300     PERFORM 200-ORDENA-Y-PROCESA THRU 200-ORDENA-Y-PROCESA-E
028400     PERFORM 300-ESCRIBE-RESUMEN  THRU 300-ESCRIBE-RESUMEN-E
028500     PERFORM 900-CIERRA-ARCHIVOS  THRU 900-CIERRA-ARCHIVOS-E
028600     DISPLAY 'NI3RESU - RENGLONES LEIDOS......: '
028700              WKS-CONTADOR-DET-LEIDOS
028800     DISPLAY 'NI3RESU - RENGLONES SEMANA......: '
028900              WKS-CONTADOR-DET-SEMANA
029000     DISPLAY 'NI3RESU - ESCENARIOS RESUMIDOS..: ' WKS-CUENTA-RESUMEN
029100     DISPLAY 'NI3RESU - RESUMEN DE TEMPORADA - FIN'
029200     STOP RUN.
029300 000-PRINCIPAL-E. EXIT.
029400
029500* ------> ORDENA EL DETALLE DE DEMANDA POR ESCENARIO, PRESENTACION*
029600*         Y FECHA; EL PROCEDIMIENTO DE SALIDA PRODUCE EL REPORTE *
029700*         IMPRESO Y VA ACUMULANDO LA TABLA DE RESUMEN            *
029800 200-ORDENA-Y-PROCESA SECTION.
029850*    LA CLAVE DE ORDEN (ESCENARIO/PRESENTACION/FECHA) ES LA       *
029860*    MISMA QUE USAN LOS CORTES DE CONTROL DEL REPORTE DE          *
029870*    DEMANDA, ASI QUE EL REPORT WRITER DISPARA LAS FOOTINGS SIN   *
029880*    NECESIDAD DE COMPARAR CAMPOS A MANO EN LA PROCEDURE DIVISION.*
029900     SORT WORKFILE
030000         ON ASCENDING KEY ORD-SCENARIO
030100                          ORD-DOSAGE
030200                          ORD-DEMAND-DATE
030300         INPUT PROCEDURE  IS 210-LEE-Y-FILTRA-DETALLE
030400                          THRU 210-LEE-Y-FILTRA-DETALLE-E
030500         OUTPUT PROCEDURE IS 220-GENERA-REPORTE-DEMANDA
030600                          THRU 220-GENERA-REPORTE-DEMANDA-E.
030700 200-ORDENA-Y-PROCESA-E. EXIT.
030800
030900* ------> PROCEDIMIENTO DE ENTRADA DEL SORT: LEE TODO EL DETALLE  *
031000*         Y LIBERA UNICAMENTE LOS RENGLONES DE INTERVALO SEMANA   *
031100 210-LEE-Y-FILTRA-DETALLE SECTION.
031200     PERFORM 212-LEE-UN-DETALLE THRU 212-LEE-UN-DETALLE-E
031300     PERFORM 214-FILTRA-UN-DETALLE THRU 214-FILTRA-UN-DETALLE-E
031400         UNTIL NO-HAY-MAS-DETALLE.
031500 210-LEE-Y-FILTRA-DETALLE-E. EXIT.
031600
031650* ------> LECTURA DE UN RENGLON DE DETALLE; SOLO CUENTA LOS       *
031660*         RENGLONES REALMENTE LEIDOS                              *
031700 212-LEE-UN-DETALLE SECTION.
031800     READ RESULTS
031900         AT END
032000             MOVE 1 TO WKS-EOF-RESULTS-SW
032100     END-READ
032200     IF NOT NO-HAY-MAS-DETALLE
032300        ADD 1 TO WKS-CONTADOR-DET-LEIDOS
032400     END-IF.
032500 212-LEE-UN-DETALLE-E. EXIT.
032600
032650* ------> DEJA PASAR AL SORT SOLO LAS COHORTES SEMANALES; LAS     *
032660*         DE INTERVALO MES SE DESCARTAN PORQUE EL RESUMEN DE      *
032670*         TEMPORADA SOLO SE ARMA CON SEMANAS (VER REQ-195890)     *
032700 214-FILTRA-UN-DETALLE SECTION.
032800     IF RES-ES-SEMANA
032900        ADD 1 TO WKS-CONTADOR-DET-SEMANA
033000        MOVE RES-SCENARIO    TO ORD-SCENARIO
033100        MOVE RES-DOSAGE      TO ORD-DOSAGE
033200        MOVE RES-DEMAND-DATE TO ORD-DEMAND-DATE
033300        MOVE RES-N-DOSES     TO ORD-N-DOSES
033400        RELEASE WORK-REG
033500     END-IF
033600     PERFORM 212-LEE-UN-DETALLE THRU 212-LEE-UN-DETALLE-E.
033700 214-FILTRA-UN-DETALLE-E. EXIT.
033800
033900* ------> PROCEDIMIENTO DE SALIDA DEL SORT: PASA CADA RENGLON YA  *
034000*         ORDENADO AL REPORTE DE DEMANDA Y LO ACUMULA EN LA       *
034100*         TABLA DE RESUMEN POR ESCENARIO                         *
034200 220-GENERA-REPORTE-DEMANDA SECTION.
034300     INITIATE RPT-DEMANDA
034400     PERFORM 222-REGRESA-UN-RENGLON THRU 222-REGRESA-UN-RENGLON-E
034500     PERFORM 224-PROCESA-UN-RENGLON THRU 224-PROCESA-UN-RENGLON-E
034600         UNTIL NO-HAY-MAS-ORDENADOS
034700     TERMINATE RPT-DEMANDA.
034800 220-GENERA-REPORTE-DEMANDA-E. EXIT.
034900
034950* ------> DEVUELVE UN RENGLON YA ORDENADO DEL SORT AL             *
034960*         PROCEDIMIENTO DE SALIDA                                 *
035000 222-REGRESA-UN-RENGLON SECTION.
035100     RETURN WORKFILE
035200         AT END
035300             MOVE 1 TO WKS-EOF-WORKFILE-SW
035400             GO TO 222-REGRESA-UN-RENGLON-E
035500     END-RETURN.
035600 222-REGRESA-UN-RENGLON-E. EXIT.
035700
035750* ------> POR CADA RENGLON YA ORDENADO: LO ACUMULA EN LA TABLA    *
035760*         DE RESUMEN Y LO IMPRIME EN EL REPORTE DE DEMANDA        *
035800 224-PROCESA-UN-RENGLON SECTION.
035900     PERFORM 230-ACUMULA-RESUMEN THRU 230-ACUMULA-RESUMEN-E
036000     GENERATE DETALLE-DEMANDA
036100     PERFORM 222-REGRESA-UN-RENGLON THRU 222-REGRESA-UN-RENGLON-E.
036200 224-PROCESA-UN-RENGLON-E. EXIT.
036300
036400* ------> BUSQUEDA SECUENCIAL DEL ESCENARIO EN LA TABLA DE        *
036500*         RESUMEN; SI NO EXISTE, SE CREA UN RENGLON NUEVO. COMO   *
036600*         EL SORT YA VIENE POR ESCENARIO, LA TABLA QUEDA EN EL    *
036700*         MISMO ORDEN EN QUE SE ESCRIBIRA EL RESUMEN              *
036800 230-ACUMULA-RESUMEN SECTION.
036900     MOVE 0 TO WKS-SW-RESUMEN
037000     MOVE 1 TO WKS-SUB-RESUMEN
037100     PERFORM 232-COMPARA-RESUMEN THRU 232-COMPARA-RESUMEN-E
037200         UNTIL WKS-SUB-RESUMEN > WKS-CUENTA-RESUMEN
037300            OR ESCENARIO-ENCONTRADO
037400     IF NOT ESCENARIO-ENCONTRADO
037500        ADD 1 TO WKS-CUENTA-RESUMEN
037600        MOVE WKS-CUENTA-RESUMEN TO WKS-SUB-RESUMEN
037700        MOVE ORD-SCENARIO TO WKS-RES-SCENARIO (WKS-SUB-RESUMEN)
037800        MOVE 0 TO WKS-RES-50  (WKS-SUB-RESUMEN)
037900        MOVE 0 TO WKS-RES-100 (WKS-SUB-RESUMEN)
038000     END-IF
038100     IF ORD-ES-DOSIS-50
038200        ADD ORD-N-DOSES TO WKS-RES-50  (WKS-SUB-RESUMEN)
038300     ELSE
038400        ADD ORD-N-DOSES TO WKS-RES-100 (WKS-SUB-RESUMEN)
038500     END-IF.
038600 230-ACUMULA-RESUMEN-E. EXIT.
038700
038750* ------> COMPARA UN RENGLON DE LA TABLA DE RESUMEN CONTRA EL     *
038760*         ESCENARIO QUE SE ESTA BUSCANDO                          *
038800 232-COMPARA-RESUMEN SECTION.
038900     IF WKS-RES-SCENARIO (WKS-SUB-RESUMEN) = ORD-SCENARIO
039000        MOVE 1 TO WKS-SW-RESUMEN
039100     ELSE
039200        ADD 1 TO WKS-SUB-RESUMEN
039300     END-IF.
039400 232-COMPARA-RESUMEN-E. EXIT.
039500
039600* ------> ESCRIBE EL ARCHIVO DE RESUMEN DE TEMPORADA Y EL         *
039700*         REPORTE IMPRESO, UN RENGLON POR ESCENARIO, REDONDEANDO *
039800*         LAS DOSIS A ENTERO Y LOS PORCENTAJES A 3 DECIMALES      *
039900 300-ESCRIBE-RESUMEN SECTION.
040000     INITIATE RPT-RESUMEN
040100     PERFORM 310-ESCRIBE-UN-RESUMEN THRU 310-ESCRIBE-UN-RESUMEN-E
040200         VARYING WKS-SUB-RESUMEN FROM 1 BY 1
040300         UNTIL WKS-SUB-RESUMEN > WKS-CUENTA-RESUMEN
040400     TERMINATE RPT-RESUMEN.
040500 300-ESCRIBE-RESUMEN-E. EXIT.
040600
040650* ------> ESCRIBE UN RENGLON DEL RESUMEN DE TEMPORADA: REDONDEA   *
040660*         LAS DOSIS DE LA TABLA A ENTERO (REQ-196301) Y CALCULA   *
040670*         LOS PORCENTAJES DE CADA PRESENTACION SOBRE EL TOTAL     *
040700 310-ESCRIBE-UN-RESUMEN SECTION.
040800     MOVE WKS-RES-SCENARIO (WKS-SUB-RESUMEN) TO SUM-SCENARIO
040900     COMPUTE SUM-50MG  ROUNDED = WKS-RES-50  (WKS-SUB-RESUMEN)
041000     COMPUTE SUM-100MG ROUNDED = WKS-RES-100 (WKS-SUB-RESUMEN)
041100     COMPUTE SUM-TOTAL = SUM-50MG + SUM-100MG
041150*    SI EL ESCENARIO NO TUVO DEMANDA EN TODA LA TEMPORADA SE      *
041160*    EVITA LA DIVISION POR CERO Y SE DEJAN LOS PORCENTAJES EN 0.  *
041200     IF SUM-TOTAL = 0
041300        MOVE 0 TO SUM-PCT-50
041400        MOVE 0 TO SUM-PCT-100
041500     ELSE
041600        COMPUTE SUM-PCT-50  ROUNDED = SUM-50MG  / SUM-TOTAL
041700        COMPUTE SUM-PCT-100 ROUNDED = SUM-100MG / SUM-TOTAL
041800     END-IF
041900     WRITE REG-RESUMEN
042000     GENERATE DETALLE-RESUMEN.
042100 310-ESCRIBE-UN-RESUMEN-E. EXIT.
042200
042300* ------> APERTURA Y CIERRE DE ARCHIVOS                          *
042400 900-ABRE-ARCHIVOS SECTION.
042500     OPEN INPUT  RESULTS
042600     IF NOT FS-RESULTS-OK
042700        DISPLAY 'NI3RESU - ERROR AL ABRIR RESULTS FS=' FS-RESULTS
042800        STOP RUN
042900     END-IF
043000     OPEN OUTPUT SUMMARY
043100     IF NOT FS-SUMMARY-OK
043200        DISPLAY 'NI3RESU - ERROR AL ABRIR SUMMARY FS=' FS-SUMMARY
043300        STOP RUN
043400     END-IF
043500     OPEN OUTPUT DEMANDRPT
043600     IF NOT FS-DEMANDRPT-OK
043700        DISPLAY 'NI3RESU - ERROR AL ABRIR DEMANDRPT FS=' FS-DEMANDRPT
043800        STOP RUN
043900     END-IF
044000     OPEN OUTPUT SUMRPT
044100     IF NOT FS-SUMRPT-OK
044200        DISPLAY 'NI3RESU - ERROR AL ABRIR SUMRPT FS=' FS-SUMRPT
044300        STOP RUN
044400     END-IF
044410*    LA FECHA DE CORRIDA SE RECIBE DE SYSIN (TARJETA DE CONTROL DEL  *
044420*    JCL) EN LUGAR DE TOMARLA DEL RELOJ DEL SISTEMA, PARA QUE UNA     *
044430*    RECORRIDA DEL POSTPROCESO PUEDA REPETIR LA FECHA ORIGINAL EN    *
044440*    LOS REPORTES.                                                   *
044500     ACCEPT WKS-FECHA-CORRIDA FROM SYSIN.
044600 900-ABRE-ARCHIVOS-E. EXIT.
044700
044800 900-CIERRA-ARCHIVOS SECTION.
044900     CLOSE RESULTS
045000     CLOSE SUMMARY
045100     CLOSE DEMANDRPT
045200     CLOSE SUMRPT.
045300 900-CIERRA-ARCHIVOS-E. EXIT.
045400
045500 END PROGRAM NI3RESU.
