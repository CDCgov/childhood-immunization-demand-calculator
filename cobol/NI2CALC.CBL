000100******************************************************************
000200* FECHA       : 02/09/1993                                       *
000300* PROGRAMADOR : MARIA ANGELICA LOPEZ (MAL)                       *
000400* APLICACION  : SALUD PUBLICA - INMUNIZACIONES                   *
000500* PROGRAMA    : NI2CALC                                          *
000600* TIPO        : PROCESO BATCH (CALCULADOR DE DEMANDA)            *
000700* DESCRIPCION : POR CADA ESCENARIO DE CORRIDA, EXPANDE CADA      *
000800*             : COHORTE DE NACIMIENTOS EN SUBPOBLACIONES         *
000900*             : INDEPENDIENTES (RECIBIRA LA DOSIS, NIVEL DE      *
001000*             : RIESGO, EDAD AL LLEGAR A 5 KG Y, SI APLICA,      *
001100*             : RETRASO DE INMUNIZACION) Y APLICA LA REGLA DE    *
001200*             : NEGOCIO DE NIRSEVIMAB PARA DECIDIR SI CADA       *
001300*             : SUBPOBLACION GENERA DEMANDA DE DOSIS DE 50MG,    *
001400*             : DE 100MG, O NINGUNA, Y EN QUE FECHA.             *
001500* ARCHIVOS    : ENTRADA -> SCENARIO (SCENARIO-RECORD)            *
001600*             :           BIRTHS   (BIRTHS-RECORD)               *
001700*             :           WEIGHTS  (WEIGHTS-RECORD)               *
001800*             : SALIDA  -> RESULTS  (RESULT-RECORD)               *
001900* ACCION (ES) : UN RENGLON DE SALIDA POR SUBPOBLACION QUE SI     *
002000*             : GENERA DEMANDA (LAS QUE NO RECIBEN O QUEDAN      *
002100*             : FUERA DE TEMPORADA NO ESCRIBEN RENGLON).         *
002200* PROGRAMA(S) : LLAMA A NIFECHA                                  *
002300* INSTALADO   : 10/10/1993                                       *
002400* BPM/RATIONAL: 195011                                           *
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.                    NI2CALC.
002800 AUTHOR.                        MARIA ANGELICA LOPEZ.
002900 INSTALLATION.                  DIRECCION DE SISTEMAS.
003000 DATE-WRITTEN.                  02/09/1993.
003100 DATE-COMPILED.                 10/10/1993.
003200 SECURITY.                      USO INTERNO UNICAMENTE.
003300******************************************************************
003400*                    B I T A C O R A   D E   C A M B I O S       *
003500******************************************************************
003600* 02/09/1993 (MAL)  REQ-195011 CREACION INICIAL DEL CALCULADOR   *
003700*            DE DEMANDA. EXPANDE RECIBIRA Y RIESGO UNICAMENTE.   *
003800* 03/12/1993 (MAL)  REQ-195204 SE AGREGA LA TABLA DE PESOS Y EL  *
003900*            ATRIBUTO EDAD-A-5KG AL CRUCE DE SUBPOBLACIONES.     *
004000* 28/01/1994 (JCS)  REQ-195341 SE AGREGA EL ATRIBUTO OPCIONAL DE *
004100*            RETRASO DE INMUNIZACION TOMADO DEL ESCENARIO.       *
004200* 15/06/1994 (JCS)  REQ-195502 SE VALIDA QUE LA SUMA DE LAS      *
004300*            PROPORCIONES DE CADA ATRIBUTO DE CRUCE CIERRE EN 1  *
004400*            (TOLERANCIA DE 0.000001); SE ABORTA LA CORRIDA DEL  *
004500*            ESCENARIO SI NO CIERRA, NOMBRANDO EL ATRIBUTO.      *
004600* 23/02/1996 (RP)   REQ-196202 SE CARGAN NACIMIENTOS Y PESOS UNA *
004700*            SOLA VEZ EN TABLA; ANTES SE RELEIA EL ARCHIVO POR   *
004800*            CADA ESCENARIO Y LA CORRIDA TARDABA DEMASIADO.      *
004900* 14/07/1998 (RP)   REQ-197057 REVISION GENERAL DE PROGRAMA PARA *
005000*            EL PROXIMO SIGLO (PROYECTO AÑO 2000). LAS FECHAS    *
005100*            AAAA-MM-DD YA TRAEN SIGLO COMPLETO, SIN HALLAZGOS.  *
005200* 05/01/1999 (RP)   REQ-197057 CIERRE DE PROYECTO AÑO 2000,      *
005300*            SIN HALLAZGOS ADICIONALES EN ESTE PROGRAMA.         *
005400* 11/04/2000 (EEDR) REQ-198055 SE AGREGA SWITCH UPSI-0 DE JCL    *
005500*            PARA DESPLEGAR DETALLE DE CADA SUBPOBLACION EN LAS  *
005600*            CORRIDAS DE PRUEBA, SIN AFECTAR LA CORRIDA NORMAL.  *
005700* 28/03/2001 (EEDR) REQ-198412 SE AGREGA CONTEO DE COHORTES,     *
005800*            SUBPOBLACIONES Y DOSIS POR PRESENTACION AL REPORTE  *
005900*            DE CONTROL DE CADA ESCENARIO.                       *
006000* 09/10/2005 (JCS)  REQ-199810 SE AMPLIA LA DOCUMENTACION DEL    *
006010*            PRODUCTO CRUZADO DE SUBPOBLACIONES Y DE LA TABLA DE *
006020*            DECISION DE DOSIS, A PEDIDO DE SOPORTE, QUE REPORTO *
006030*            VARIAS CONSULTAS DE LOS ANALISTAS NUEVOS SOBRE      *
006040*            COMO SE ARMA CADA SUBPOBLACION.                     *
006050******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006250*    EL SWITCH DE JCL UPSI-0 PRENDE EL DETALLE DE CADA           *
006260*    SUBPOBLACION EXAMINADA (VER 348-RECORRE-RETRASO); SE USA    *
006270*    SOLO EN CORRIDAS DE PRUEBA PORQUE EL VOLUMEN DE DISPLAY ES  *
006280*    GRANDE (VARIOS MILES DE RENGLONES POR ESCENARIO).           *
006300 SPECIAL-NAMES.
006400     UPSI-0 ON  STATUS IS WKS-UPSI-TRAZA-ON
006500            OFF STATUS IS WKS-UPSI-TRAZA-OFF.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006750*    LOS TRES ARCHIVOS DE ENTRADA LOS DEJA LISTOS NI1PREP (LAS   *
006760*    COHORTES DE NACIMIENTO YA REPARTIDAS POR SEMANA O MES) Y    *
006770*    LAS CARGAS DE REFERENCIA EXTERNAS (ESCENARIOS Y TABLA DE    *
006780*    PESO); EL RESULTADO LO CONSUME NI3RESU PARA EL REPORTE.     *
006800     SELECT SCENARIO ASSIGN TO SCENARIO
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS  IS FS-SCENARIO.
007100     SELECT BIRTHS   ASSIGN TO BIRTHS
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS  IS FS-BIRTHS.
007400     SELECT WEIGHTS  ASSIGN TO WEIGHTS
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS  IS FS-WEIGHTS.
007700     SELECT RESULTS  ASSIGN TO RESULTS
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS  IS FS-RESULTS.
008000 DATA DIVISION.
008100 FILE SECTION.
008150*    UN RENGLON POR ESCENARIO DE CORRIDA; SE LEE COMPLETO ANTES  *
008160*    DE PROCESAR SUS COHORTES (VER 300-PROCESA-ESCENARIOS).      *
008200 FD  SCENARIO
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD.
008500 COPY NISCENAR.
008550*    VISTA DE MENSAJE: SOLO SE USA PARA NOMBRAR EL ESCENARIO EN  *
008560*    LOS DISPLAY DE ABEND DE VALIDACION DE PROPORCIONES.         *
008600 01  REG-SCENARIO-MSG REDEFINES REG-SCENARIO.
008700     05  MSG-ESC-NOMBRE          PIC X(12).
008800     05  FILLER                  PIC X(143).
008900
009000* ------> ARCHIVO DE NACIMIENTOS YA REPARTIDOS POR SEMANA O MES  *
009050*         (PRODUCIDO POR NI1PREP); SE CARGA COMPLETO EN MEMORIA  *
009060*         UNA SOLA VEZ ANTES DE PROCESAR EL PRIMER ESCENARIO     *
009100 FD  BIRTHS
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD.
009400 COPY NIBIRTH.
009500
009600* ------> ARCHIVO DE REFERENCIA CON LA PROPORCION DE NIÑOS QUE    *
009650*         LLEGAN A 5 KG EN CADA EDAD, POR FUENTE DE CURVA Y      *
009660*         UNIDAD DE INTERVALO; TAMBIEN SE CARGA UNA SOLA VEZ     *
009700 FD  WEIGHTS
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD.
010000 COPY NIWEIGHT.
010100
010150*    UN RENGLON DE SALIDA POR CADA SUBPOBLACION QUE SI GENERA    *
010160*    DEMANDA DE DOSIS; ES LA ENTRADA DE NI3RESU PARA EL REPORTE. *
010200 FD  RESULTS
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD.
010500 COPY NIDETALL.
010600
010700 WORKING-STORAGE SECTION.
010800******************************************************************
010900*                 I N D I C A D O R E S   D E   A R C H I V O    *
011000******************************************************************
011100 01  WKS-INDICADORES.
011150*    CODIGOS DE FILE STATUS DE CADA ARCHIVO, SEGUIDOS DE LOS     *
011160*    SWITCHES INTERNOS DE FIN-DE-ARCHIVO QUE CONTROLAN LOS       *
011170*    CICLOS DE CARGA Y LECTURA DE ESCENARIOS.                    *
011200     05  FS-SCENARIO             PIC 9(02).
011300         88  FS-SCENARIO-OK              VALUE 00.
011400         88  FS-SCENARIO-EOF             VALUE 10.
011500     05  FS-BIRTHS               PIC 9(02).
011600         88  FS-BIRTHS-OK                VALUE 00.
011700         88  FS-BIRTHS-EOF               VALUE 10.
011800     05  FS-WEIGHTS              PIC 9(02).
011900         88  FS-WEIGHTS-OK               VALUE 00.
012000         88  FS-WEIGHTS-EOF              VALUE 10.
012100     05  FS-RESULTS              PIC 9(02).
012200         88  FS-RESULTS-OK               VALUE 00.
012300     05  WKS-EOF-SCENARIO-SW     PIC 9(01) COMP VALUE 0.
012400         88  NO-HAY-MAS-ESCENARIOS       VALUE 1.
012500     05  WKS-EOF-BIRTHS-SW       PIC 9(01) COMP VALUE 0.
012600         88  NO-HAY-MAS-NACIMIENTOS      VALUE 1.
012700     05  WKS-EOF-WEIGHTS-SW      PIC 9(01) COMP VALUE 0.
012800         88  NO-HAY-MAS-PESOS            VALUE 1.
012900     05  FILLER                  PIC X(10) VALUE SPACES.
013000******************************************************************
013100*     T A B L A   M A E S T R A   D E   N A C I M I E N T O S    *
013200*  (SE CARGA UNA SOLA VEZ; CADA ESCENARIO FILTRA POR INTERVALO)  *
013300*  2000 ENTRADAS ALCANZAN PARA VARIOS AÑOS DE COHORTES SEMANALES *
013400*  DE UNA SOLA REGION; SI SE AGREGAN MAS REGIONES O TEMPORADAS   *
013500*  HAY QUE REVISAR ESTE LIMITE (VER NOTA IGUAL EN NI1PREP).      *
013600******************************************************************
013700 01  WKS-TABLA-NACIM.
013800     05  WKS-NAC-ENT OCCURS 2000 TIMES.
013900         10  WKS-NAC-CLAVE.
014000             15  WKS-NAC-INTERVALO   PIC X(05).
014100             15  WKS-NAC-REGION      PIC 9(02).
014200             15  WKS-NAC-FECHA       PIC X(10).
014300*    VISTA DE LA CLAVE COMO UN SOLO CAMPO, SOLO SE USA PARA      *
014400*    COMPARACIONES DE IGUALDAD RAPIDAS SI SE NECESITAN A FUTURO. *
014500         10  WKS-NAC-CLAVE-R REDEFINES WKS-NAC-CLAVE
014600                                 PIC X(17).
014700         10  WKS-NAC-BIRTHS         PIC 9(09)V9(06) COMP.
014720         10  FILLER                 PIC X(03) VALUE SPACES.
014800*    CONTADOR DE RENGLONES CARGADOS E INDICE DE RECORRIDO DE LA  *
014900*    TABLA; SE DEJAN COMO 77 INDEPENDIENTES SEGUN EL USO COMUN   *
015000*    DE ESTE DEPARTAMENTO PARA CONTADORES E INDICES SUELTOS.     *
015100 77  WKS-CUENTA-NACIM            PIC 9(04) COMP VALUE 0.
015200 77  WKS-SUB-NACIM               PIC 9(04) COMP VALUE 0.
015300******************************************************************
015400*        T A B L A   M A E S T R A   D E   P E S O S             *
015500*  (SE CARGA UNA SOLA VEZ; CADA ESCENARIO FILTRA POR FUENTE E    *
015600*   INTERVALO EN WKS-TABLA-PESOS-FILTRO)                         *
015700******************************************************************
015800 01  WKS-TABLA-PESOS.
015900     05  WKS-PES-ENT OCCURS 500 TIMES.
016000         10  WKS-PES-FUENTE         PIC X(03).
016100         10  WKS-PES-INTERVALO      PIC X(05).
016200         10  WKS-PES-EDAD           PIC 9(03).
016300         10  WKS-PES-PROP           PIC 9V9(06) COMP.
016320         10  FILLER                 PIC X(04) VALUE SPACES.
016400 77  WKS-CUENTA-PESOS            PIC 9(04) COMP VALUE 0.
016500 77  WKS-SUB-PESOS                PIC 9(04) COMP VALUE 0.
016600******************************************************************
016700*   T A B L A   D E   P E S O S   F I L T R A D A   P O R        *
016800*   E S C E N A R I O   ( D I S T R I B U C I O N   E D A D )    *
016900*  SE RECONSTRUYE AL EMPEZAR CADA ESCENARIO (310-CONSTRUYE-      *
017000*  DISTRIBUCIONES) CON SOLO LOS RENGLONES DE LA FUENTE DE CURVA  *
017100*  Y EL INTERVALO QUE PIDE EL ESCENARIO ACTUAL.                  *
017200******************************************************************
017300 01  WKS-TABLA-PESOS-FILTRO.
017400     05  WKS-PEF-ENT OCCURS 100 TIMES.
017500         10  WKS-PEF-CLAVE.
017600             15  WKS-PEF-FUENTE      PIC X(03).
017700             15  WKS-PEF-INTERVALO   PIC X(05).
017800*    VISTA DE LA CLAVE COMO UN SOLO CAMPO (MISMO USO QUE         *
017900*    WKS-NAC-CLAVE-R ARRIBA).                                    *
018000         10  WKS-PEF-CLAVE-R REDEFINES WKS-PEF-CLAVE
018100                                 PIC X(08).
018200         10  WKS-PEF-EDAD           PIC 9(03).
018300         10  WKS-PEF-PROP           PIC 9V9(06) COMP.
018320         10  FILLER                 PIC X(04) VALUE SPACES.
018400 77  WKS-CUENTA-PEF              PIC 9(03) COMP VALUE 0.
018500 77  WKS-SUB-PEF                 PIC 9(03) COMP VALUE 0.
018600******************************************************************
018700*     V A L I D A C I O N   D E   D I S T R I B U C I O N E S    *
018800*  CAMPOS DE TRABAJO DE 315-VALIDA-SUMA-PROPORCIONES Y DE        *
018900*  318-VALIDA-SUMA-RETRASO (VER REQ-195502 EN LA BITACORA).      *
019000******************************************************************
019100 01  WKS-CAMPOS-VALIDACION.
019200     05  WKS-SUMA-PROP-EDAD      PIC S9(01)V9(06) COMP VALUE 0.
019300     05  WKS-SUMA-PROP-RETRASO   PIC S9(01)V9(06) COMP VALUE 0.
019400     05  WKS-DIFERENCIA-PROP     PIC S9(01)V9(06) COMP VALUE 0.
019500*    TOLERANCIA DE REDONDEO PARA QUE LA SUMA DE PROPORCIONES DE  *
019600*    EDAD-A-5KG NO TENGA QUE CERRAR EXACTO EN 1 (LOS DATOS DE    *
019700*    ORIGEN VIENEN CON SEIS DECIMALES Y ARRASTRAN ERROR).        *
019800     05  WKS-TOLERANCIA          PIC S9(01)V9(06) COMP
019900                                 VALUE 0.000001.
020000     05  WKS-SUB-VALIDA          PIC 9(01) COMP VALUE 0.
020100     05  FILLER                  PIC X(10) VALUE SPACES.
020200******************************************************************
020300*    D A T O S   D E   C R U C E   D E   S U B P O B L A C I O N *
020400*  UNA SOLA AREA DE TRABAJO QUE SE VA LLENANDO CONFORME SE       *
020500*  RECORRE CADA NIVEL DEL PRODUCTO CRUZADO (RECIBIRA, RIESGO,    *
020600*  EDAD-A-5KG Y RETRASO); AL LLEGAR AL NIVEL MAS PROFUNDO        *
020700*  (348-RECORRE-RETRASO) YA TRAE LOS CUATRO ATRIBUTOS DE LA      *
020800*  SUBPOBLACION ACTUAL.                                          *
020900******************************************************************
021000 01  WKS-COMBO-DATOS.
021100     05  WKS-IX-RECIBE           PIC 9(01) COMP.
021200     05  WKS-IX-RIESGO           PIC 9(01) COMP.
021300     05  WKS-SUB-RETRASO         PIC 9(01) COMP.
021400     05  WKS-CUENTA-RETRASO-EF   PIC 9(01) COMP VALUE 1.
021500     05  WKS-COMBO-RECIBIRA-SW   PIC 9(01) COMP.
021600         88  COMBO-SI-RECIBIRA           VALUE 1.
021700         88  COMBO-NO-RECIBIRA           VALUE 0.
021800     05  WKS-COMBO-PROP-RECIBIRA PIC 9V9(06) COMP.
021900     05  WKS-COMBO-RIESGO-SW     PIC 9(01) COMP.
022000         88  COMBO-RIESGO-ALTO           VALUE 1.
022100         88  COMBO-RIESGO-BASE           VALUE 0.
022200     05  WKS-COMBO-PROP-RIESGO   PIC 9V9(06) COMP.
022300     05  WKS-COMBO-EDAD5KG       PIC 9(03) COMP.
022400     05  WKS-COMBO-PROP-EDAD     PIC 9V9(06) COMP.
022500     05  WKS-COMBO-RETRASO       PIC 9(02) COMP.
022600     05  WKS-COMBO-PROP-RETRASO  PIC 9V9(06) COMP.
022700*    PROPORCION FINAL DE LA SUBPOBLACION: PRODUCTO DE LAS        *
022800*    CUATRO PROPORCIONES INDIVIDUALES DE ARRIBA (LOS ATRIBUTOS   *
022900*    SE TRATAN COMO INDEPENDIENTES ENTRE SI).                    *
023000     05  WKS-COMBO-PROPORCION    PIC 9V9(06) COMP.
023100     05  WKS-COMBO-TAMANIO       PIC 9(09)V9(06) COMP.
023200     05  FILLER                  PIC X(10) VALUE SPACES.
023300******************************************************************
023400*        R E G L A   D E   D E M A N D A   -   T R A B A J O     *
023500*  CAMPOS DE TRABAJO DE 500-APLICA-REGLA-DEMANDA Y SUS HIJOS;    *
023600*  VIVEN FUERA DE ESE PARRAFO PORQUE SE USAN EN VARIOS NIVELES   *
023700*  DE LA CADENA (510 A 560).                                     *
023800******************************************************************
023900 01  WKS-CAMPOS-REGLA.
024000     05  WKS-FECHA-ELEGIBLE      PIC X(10).
024100     05  WKS-FECHA-INMUNIZA      PIC X(10).
024200     05  WKS-SW-ELEGIBLE         PIC 9(01) COMP VALUE 0.
024300         88  HAY-ELEGIBILIDAD            VALUE 1.
024400     05  WKS-MESES-EDAD          PIC S9(05) COMP.
024500     05  WKS-DIAS-DIF            PIC S9(09) COMP.
024600     05  WKS-DIAS-RETRASO        PIC S9(05) COMP.
024700     05  WKS-EDAD-EN-INTERVALO   PIC S9(05) COMP.
024800     05  WKS-SW-LLEGO-5KG        PIC 9(01) COMP VALUE 0.
024900         88  LLEGO-A-5KG                 VALUE 1.
025000     05  WKS-SW-HAY-DEMANDA      PIC 9(01) COMP VALUE 0.
025100         88  HAY-DEMANDA                 VALUE 1.
025200     05  WKS-DOSIS-DECIDIDA      PIC X(05).
025300*    FACTOR QUE MULTIPLICA EL TAMANIO DE LA SUBPOBLACION PARA    *
025400*    DAR EL NUMERO DE DOSIS (1 DOSIS POR NIÑO, SALVO EL REFUERZO *
025500*    DE LA SEGUNDA TEMPORADA QUE APLICA 2 DOSIS, VER 540).       *
025600     05  WKS-FACTOR-DOSIS        PIC 9(01) COMP VALUE 1.
025700     05  FILLER                  PIC X(10) VALUE SPACES.
025800******************************************************************
025900*        C O N T A D O R E S   D E   C O N T R O L               *
026000*  SE REINICIAN AL EMPEZAR CADA ESCENARIO (300-PROCESA-          *
026100*  ESCENARIOS) Y SE DESPLIEGAN AL TERMINARLO (360-MUESTRA-       *
026200*  CONTROL-ESCENARIO); NO SE ACUMULAN ENTRE ESCENARIOS.          *
026300******************************************************************
026400 01  WKS-CONTADORES-ESCENARIO.
026500     05  WKS-CTR-COHORTES        PIC 9(09) COMP VALUE 0.
026600     05  WKS-CTR-SUBPOB          PIC 9(09) COMP VALUE 0.
026700     05  WKS-CTR-DEMANDA         PIC 9(09) COMP VALUE 0.
026800     05  WKS-CTR-DOSIS-50        PIC 9(09)V9(06) COMP VALUE 0.
026900     05  WKS-CTR-DOSIS-100       PIC 9(09)V9(06) COMP VALUE 0.
027000     05  FILLER                  PIC X(10) VALUE SPACES.
027100******************************************************************
027200*            A R E A   D E   E N L A C E   C O N   N I F E C H A *
027300*  MISMO LAYOUT QUE LK-NIFECHA-PARMS DEL SUBPROGRAMA; SE USA     *
027400*  PARA LAS TRES FUNCIONES DE FECHA QUE NECESITA LA REGLA DE     *
027500*  DEMANDA: SM/SD (FECHA DE INMUNIZACION) Y DM/DD (EDAD).        *
027600******************************************************************
027700 01  WKS-PARM-FECHA.
027800     05  WKS-PF-FUNCION          PIC X(02).
027900     05  WKS-PF-FECHA-1          PIC X(10).
028000     05  WKS-PF-FECHA-2          PIC X(10).
028100     05  WKS-PF-VALOR-1          PIC S9(05).
028200     05  WKS-PF-FECHA-S          PIC X(10).
028300     05  WKS-PF-VALOR-S          PIC S9(09).
028400     05  WKS-PF-RC               PIC 9(02).
028450     05  FILLER                  PIC X(05) VALUE SPACES.
028500******************************************************************
028600 PROCEDURE DIVISION.
028700* ------> PARRAFO PRINCIPAL: ABRE ARCHIVOS, CARGA LAS TABLAS      *
028800*         MAESTRAS DE NACIMIENTOS Y PESOS, Y PROCESA CADA         *
028900*         ESCENARIO DE LA CORRIDA HASTA AGOTAR EL ARCHIVO DE      *
029000*         ESCENARIOS; CIERRA ARCHIVOS Y TERMINA                  *
029100 000-PRINCIPAL SECTION.
029200     DISPLAY 'NI2CALC - CALCULADOR DE DEMANDA - INICIO'
029300     PERFORM 900-ABRE-ARCHIVOS        THRU 900-ABRE-ARCHIVOS-E
029400     PERFORM 200-CARGA-TABLAS-MAESTRAS
029500                                       THRU 200-CARGA-TABLAS-MAESTRAS-E
029600     PERFORM 110-LEE-ESCENARIO        THRU 110-LEE-ESCENARIO-E
029700     PERFORM 300-PROCESA-ESCENARIOS   THRU 300-PROCESA-ESCENARIOS-E
029800         UNTIL NO-HAY-MAS-ESCENARIOS
029900     PERFORM 900-CIERRA-ARCHIVOS      THRU 900-CIERRA-ARCHIVOS-E
030000     DISPLAY 'NI2CALC - CALCULADOR DE DEMANDA - FIN'
030100     STOP RUN.
030200 000-PRINCIPAL-E. EXIT.
030300
030400* ------> CARGA UNA SOLA VEZ LAS TABLAS MAESTRAS DE NACIMIENTOS  *
030500*         Y DE PESOS; SE REUTILIZAN EN TODOS LOS ESCENARIOS      *
030600*         (VER REQ-196202 EN LA BITACORA: ANTES SE RELEIA CADA   *
030700*         ARCHIVO POR CADA ESCENARIO Y LA CORRIDA ERA LENTA)     *
030800 200-CARGA-TABLAS-MAESTRAS SECTION.
030900     PERFORM 210-LEE-UN-NACIM THRU 210-LEE-UN-NACIM-E
031000         UNTIL NO-HAY-MAS-NACIMIENTOS
031100     PERFORM 220-LEE-UN-PESO THRU 220-LEE-UN-PESO-E
031200         UNTIL NO-HAY-MAS-PESOS.
031300 200-CARGA-TABLAS-MAESTRAS-E. EXIT.
031400
031500* ------> LEE UN RENGLON DE BIRTHS Y LO AGREGA A LA TABLA EN     *
031600*         MEMORIA; NO FILTRA NADA AQUI, EL FILTRO POR INTERVALO  *
031700*         SE HACE AL PROCESAR CADA ESCENARIO (330-RECORRE-       *
031800*         COHORTES)                                              *
031900 210-LEE-UN-NACIM SECTION.
032000     READ BIRTHS
032100         AT END
032200             MOVE 1 TO WKS-EOF-BIRTHS-SW
032300     END-READ
032400     IF NOT NO-HAY-MAS-NACIMIENTOS
032500        ADD 1 TO WKS-CUENTA-NACIM
032600        MOVE BIR-INTERVAL TO WKS-NAC-INTERVALO (WKS-CUENTA-NACIM)
032700        MOVE BIR-REGION   TO WKS-NAC-REGION    (WKS-CUENTA-NACIM)
032800        MOVE BIR-DATE     TO WKS-NAC-FECHA     (WKS-CUENTA-NACIM)
032900        MOVE BIR-BIRTHS   TO WKS-NAC-BIRTHS    (WKS-CUENTA-NACIM)
033000     END-IF.
033100 210-LEE-UN-NACIM-E. EXIT.
033200
033300* ------> LEE UN RENGLON DE WEIGHTS Y LO AGREGA A LA TABLA EN    *
033400*         MEMORIA; EL FILTRO POR FUENTE E INTERVALO SE HACE      *
033500*         APARTE EN 312-FILTRA-PESOS, AL EMPEZAR CADA ESCENARIO  *
034000 220-LEE-UN-PESO SECTION.
034100     READ WEIGHTS
034200         AT END
034300             MOVE 1 TO WKS-EOF-WEIGHTS-SW
034400     END-READ
034500     IF NOT NO-HAY-MAS-PESOS
034600        ADD 1 TO WKS-CUENTA-PESOS
034700        MOVE WGT-SOURCE   TO WKS-PES-FUENTE    (WKS-CUENTA-PESOS)
034800        MOVE WGT-INTERVAL TO WKS-PES-INTERVALO (WKS-CUENTA-PESOS)
034900        MOVE WGT-AGE      TO WKS-PES-EDAD      (WKS-CUENTA-PESOS)
035000        MOVE WGT-P-GT-5KG TO WKS-PES-PROP      (WKS-CUENTA-PESOS)
035100     END-IF.
035200 220-LEE-UN-PESO-E. EXIT.
035300
035400* ------> LEE UN RENGLON DE SCENARIO (UN ESCENARIO DE CORRIDA    *
035500*         COMPLETO POR RENGLON)                                  *
035600 110-LEE-ESCENARIO SECTION.
035700     READ SCENARIO
035800         AT END
035900             MOVE 1 TO WKS-EOF-SCENARIO-SW
036000     END-READ.
036100 110-LEE-ESCENARIO-E. EXIT.
036200
036300* ------> PROCESA UN ESCENARIO COMPLETO: ARMA LAS DISTRIBUCIONES *
036400*         DE ATRIBUTOS, RECORRE LAS COHORTES DE NACIMIENTOS QUE  *
036500*         COINCIDEN CON SU INTERVALO Y DESPLIEGA EL CONTROL      *
036600 300-PROCESA-ESCENARIOS SECTION.
036700     MOVE 0 TO WKS-CTR-COHORTES
036800     MOVE 0 TO WKS-CTR-SUBPOB
036900     MOVE 0 TO WKS-CTR-DEMANDA
037000     MOVE 0 TO WKS-CTR-DOSIS-50
037100     MOVE 0 TO WKS-CTR-DOSIS-100
037200     PERFORM 310-CONSTRUYE-DISTRIBUCIONES
037300                                  THRU 310-CONSTRUYE-DISTRIBUCIONES-E
037400     PERFORM 330-RECORRE-COHORTES THRU 330-RECORRE-COHORTES-E
037500         VARYING WKS-SUB-NACIM FROM 1 BY 1
037600         UNTIL WKS-SUB-NACIM > WKS-CUENTA-NACIM
037700     PERFORM 360-MUESTRA-CONTROL-ESCENARIO
037800                                  THRU 360-MUESTRA-CONTROL-ESCENARIO-E
037900     PERFORM 110-LEE-ESCENARIO    THRU 110-LEE-ESCENARIO-E.
038000 300-PROCESA-ESCENARIOS-E. EXIT.
038100
038200* ------> ARMA LAS CUATRO DISTRIBUCIONES DE ATRIBUTOS DEL        *
038300*         ESCENARIO (RECIBIRA, RIESGO, EDAD-A-5KG Y RETRASO) Y   *
038400*         VALIDA QUE LAS PROPORCIONES DE CADA UNA SUMEN 1        *
038500 310-CONSTRUYE-DISTRIBUCIONES SECTION.
038600     COMPUTE WKS-COMBO-PROP-RECIBIRA = SCN-UPTAKE
038700     COMPUTE WKS-COMBO-PROP-RIESGO   = SCN-P-HIGH-RISK
038800     MOVE 0 TO WKS-CUENTA-PEF
038900     PERFORM 312-FILTRA-PESOS THRU 312-FILTRA-PESOS-E
039000         VARYING WKS-SUB-PESOS FROM 1 BY 1
039100         UNTIL WKS-SUB-PESOS > WKS-CUENTA-PESOS
039200     PERFORM 315-VALIDA-SUMA-PROPORCIONES
039300                                  THRU 315-VALIDA-SUMA-PROPORCIONES-E
039400*    SI EL ESCENARIO NO TRAE TABLA DE RETRASO, SE TRATA COMO UN  *
039500*    SOLO NIVEL DE RETRASO CERO (NO HAY QUE VALIDAR NADA).       *
039600     IF SCN-DELAY-COUNT = 0
039700        MOVE 1 TO WKS-CUENTA-RETRASO-EF
039800     ELSE
039900        MOVE SCN-DELAY-COUNT TO WKS-CUENTA-RETRASO-EF
040000        PERFORM 318-VALIDA-SUMA-RETRASO
040100                                  THRU 318-VALIDA-SUMA-RETRASO-E
040200     END-IF.
040300 310-CONSTRUYE-DISTRIBUCIONES-E. EXIT.
040400
040500* ------> COPIA A LA TABLA FILTRADA LOS RENGLONES DE PESOS QUE   *
040600*         COINCIDEN CON LA FUENTE Y EL INTERVALO DEL ESCENARIO   *
040700 312-FILTRA-PESOS SECTION.
040800     IF WKS-PES-FUENTE (WKS-SUB-PESOS) = SCN-GROWTH-CHART
040900        AND WKS-PES-INTERVALO (WKS-SUB-PESOS) = SCN-INTERVAL
041000        ADD 1 TO WKS-CUENTA-PEF
041100        MOVE WKS-PES-FUENTE    (WKS-SUB-PESOS)
041200                            TO WKS-PEF-FUENTE    (WKS-CUENTA-PEF)
041300        MOVE WKS-PES-INTERVALO (WKS-SUB-PESOS)
041400                            TO WKS-PEF-INTERVALO (WKS-CUENTA-PEF)
041500        MOVE WKS-PES-EDAD      (WKS-SUB-PESOS)
041600                            TO WKS-PEF-EDAD      (WKS-CUENTA-PEF)
041700        MOVE WKS-PES-PROP      (WKS-SUB-PESOS)
041800                            TO WKS-PEF-PROP      (WKS-CUENTA-PEF)
041900     END-IF.
042000 312-FILTRA-PESOS-E. EXIT.
042100
042200* ------> VALIDA QUE LA SUMA DE LAS PROPORCIONES DE EDAD-A-5KG   *
042300*         FILTRADAS CIERRE EN 1 (TOLERANCIA 0.000001); SI NO     *
042400*         CIERRA, O NO HAY RENGLONES, SE ABORTA EL ESCENARIO     *
042500 315-VALIDA-SUMA-PROPORCIONES SECTION.
042600     MOVE 0 TO WKS-SUMA-PROP-EDAD
042700     PERFORM 316-SUMA-UN-PESO THRU 316-SUMA-UN-PESO-E
042800         VARYING WKS-SUB-VALIDA FROM 1 BY 1
042900         UNTIL WKS-SUB-VALIDA > WKS-CUENTA-PEF
043000     COMPUTE WKS-DIFERENCIA-PROP = WKS-SUMA-PROP-EDAD - 1
043100*    VALOR ABSOLUTO DE LA DIFERENCIA (NO HAY FUNCION INTRINSECA  *
043200*    EN USO EN ESTE DEPARTAMENTO; SE INVIERTE EL SIGNO A MANO).  *
043300     IF WKS-DIFERENCIA-PROP < 0
043400        COMPUTE WKS-DIFERENCIA-PROP = WKS-DIFERENCIA-PROP * -1
043500     END-IF
043600     IF WKS-CUENTA-PEF = 0 OR WKS-DIFERENCIA-PROP > WKS-TOLERANCIA
043700        DISPLAY 'NI2CALC - ABEND ESCENARIO ' SCN-NAME
043800        DISPLAY 'NI2CALC - ATRIBUTO AGE_AT_5KG NO SUMA 1, SUMA='
043900                 WKS-SUMA-PROP-EDAD
044000        STOP RUN
044100     END-IF.
044200 315-VALIDA-SUMA-PROPORCIONES-E. EXIT.
044300
044400 316-SUMA-UN-PESO SECTION.
044500     ADD WKS-PEF-PROP (WKS-SUB-VALIDA) TO WKS-SUMA-PROP-EDAD.
044600 316-SUMA-UN-PESO-E. EXIT.
044700
044800* ------> VALIDA QUE LA SUMA DE LAS PROPORCIONES DE RETRASO      *
044900*         CIERRE EXACTAMENTE EN 1; SI NO, SE ABORTA EL ESCENARIO *
045000 318-VALIDA-SUMA-RETRASO SECTION.
045100     MOVE 0 TO WKS-SUMA-PROP-RETRASO
045200     PERFORM 319-SUMA-UN-RETRASO THRU 319-SUMA-UN-RETRASO-E
045300         VARYING WKS-SUB-VALIDA FROM 1 BY 1
045400         UNTIL WKS-SUB-VALIDA > SCN-DELAY-COUNT
045500     IF WKS-SUMA-PROP-RETRASO NOT = 1
045600        DISPLAY 'NI2CALC - ABEND ESCENARIO ' SCN-NAME
045700        DISPLAY 'NI2CALC - ATRIBUTO DELAY NO SUMA 1, SUMA='
045800                 WKS-SUMA-PROP-RETRASO
045900        STOP RUN
046000     END-IF.
046100 318-VALIDA-SUMA-RETRASO-E. EXIT.
046200
046300 319-SUMA-UN-RETRASO SECTION.
046400     ADD SCN-DELAY-PROP (WKS-SUB-VALIDA) TO WKS-SUMA-PROP-RETRASO.
046500 319-SUMA-UN-RETRASO-E. EXIT.
046600
046700* ------> UNA COHORTE DE LA TABLA DE NACIMIENTOS: SOLO SE        *
046800*         PROCESA SI SU INTERVALO COINCIDE CON EL DEL ESCENARIO  *
046900*         (UNA COHORTE SEMANAL NO SE USA EN UN ESCENARIO         *
047000*         MENSUAL Y VICEVERSA)                                   *
047100 330-RECORRE-COHORTES SECTION.
047200     IF WKS-NAC-INTERVALO (WKS-SUB-NACIM) = SCN-INTERVAL
047300        ADD 1 TO WKS-CTR-COHORTES
047400        PERFORM 340-EXPANDE-Y-APLICA-REGLA
047500                                  THRU 340-EXPANDE-Y-APLICA-REGLA-E
047600     END-IF.
047700 330-RECORRE-COHORTES-E. EXIT.
047800
047900* ------> EXPANDE LA COHORTE EN EL PRODUCTO CRUZADO DE LOS       *
048000*         NIVELES DE LOS CUATRO ATRIBUTOS INDEPENDIENTES: CADA   *
048100*         COMBINACION POSIBLE DE RECIBIRA X RIESGO X EDAD-A-5KG  *
048200*         X RETRASO ES UNA SUBPOBLACION DISTINTA DE LA COHORTE   *
048300 340-EXPANDE-Y-APLICA-REGLA SECTION.
048400     PERFORM 342-RECORRE-RECIBIRA THRU 342-RECORRE-RECIBIRA-E
048500         VARYING WKS-IX-RECIBE FROM 1 BY 1
048600         UNTIL WKS-IX-RECIBE > 2.
048700 340-EXPANDE-Y-APLICA-REGLA-E. EXIT.
048800
048900* ------> NIVEL 1: RECIBIRA LA DOSIS (1=SI, 2=NO); LA PROPORCION *
049000*         QUE RECIBE ES SCN-UPTAKE Y LA QUE NO ES EL COMPLEMENTO *
049100 342-RECORRE-RECIBIRA SECTION.
049200     IF WKS-IX-RECIBE = 1
049300        MOVE 1          TO WKS-COMBO-RECIBIRA-SW
049400        MOVE SCN-UPTAKE TO WKS-COMBO-PROP-RECIBIRA
049500     ELSE
049600        MOVE 0 TO WKS-COMBO-RECIBIRA-SW
049700        COMPUTE WKS-COMBO-PROP-RECIBIRA = 1 - SCN-UPTAKE
049800     END-IF
049900     PERFORM 344-RECORRE-RIESGO THRU 344-RECORRE-RIESGO-E
050000         VARYING WKS-IX-RIESGO FROM 1 BY 1
050100         UNTIL WKS-IX-RIESGO > 2.
050200 342-RECORRE-RECIBIRA-E. EXIT.
050300
050400* ------> NIVEL 2: NIVEL DE RIESGO (1=ALTO, 2=BASE); LA          *
050500*         PROPORCION DE ALTO RIESGO ES SCN-P-HIGH-RISK Y LA DE   *
050600*         BASE ES EL COMPLEMENTO                                 *
050700 344-RECORRE-RIESGO SECTION.
050800     IF WKS-IX-RIESGO = 1
050900        MOVE 1                TO WKS-COMBO-RIESGO-SW
051000        MOVE SCN-P-HIGH-RISK  TO WKS-COMBO-PROP-RIESGO
051100     ELSE
051200        MOVE 0 TO WKS-COMBO-RIESGO-SW
051300        COMPUTE WKS-COMBO-PROP-RIESGO = 1 - SCN-P-HIGH-RISK
051400     END-IF
051500     PERFORM 346-RECORRE-EDAD THRU 346-RECORRE-EDAD-E
051600         VARYING WKS-SUB-PEF FROM 1 BY 1
051700         UNTIL WKS-SUB-PEF > WKS-CUENTA-PEF.
051800 344-RECORRE-RIESGO-E. EXIT.
051900
052000* ------> NIVEL 3: EDAD AL LLEGAR A 5 KG (TABLA FILTRADA). CADA  *
052100*         RENGLON DE LA TABLA FILTRADA ES UN NIVEL DE ESTE       *
052200*         ATRIBUTO, CON SU PROPIA PROPORCION                     *
052300 346-RECORRE-EDAD SECTION.
052400     MOVE WKS-PEF-EDAD (WKS-SUB-PEF) TO WKS-COMBO-EDAD5KG
052500     MOVE WKS-PEF-PROP (WKS-SUB-PEF) TO WKS-COMBO-PROP-EDAD
052600     PERFORM 348-RECORRE-RETRASO THRU 348-RECORRE-RETRASO-E
052700         VARYING WKS-SUB-RETRASO FROM 1 BY 1
052800         UNTIL WKS-SUB-RETRASO > WKS-CUENTA-RETRASO-EF.
052900 346-RECORRE-EDAD-E. EXIT.
053000
053100* ------> NIVEL 4 (EL MAS PROFUNDO): RETRASO DE INMUNIZACION     *
053200*         (SOLO SI EL ESCENARIO LO TRAE; SI NO, UN SOLO NIVEL DE *
053300*         RETRASO CERO CON PROPORCION 1). AL TERMINAR ESTE       *
053400*         PARRAFO YA ESTAN LOS CUATRO ATRIBUTOS DE LA            *
053500*         SUBPOBLACION Y SE PUEDE APLICAR LA REGLA DE DEMANDA    *
053600 348-RECORRE-RETRASO SECTION.
053700     IF SCN-DELAY-COUNT = 0
053800        MOVE 0 TO WKS-COMBO-RETRASO
053900        MOVE 1 TO WKS-COMBO-PROP-RETRASO
054000     ELSE
054100        MOVE SCN-DELAY      (WKS-SUB-RETRASO) TO WKS-COMBO-RETRASO
054200        MOVE SCN-DELAY-PROP (WKS-SUB-RETRASO) TO WKS-COMBO-PROP-RETRASO
054300     END-IF
054400*    LA PROPORCION DE LA SUBPOBLACION ES EL PRODUCTO DE LAS      *
054500*    CUATRO PROPORCIONES INDEPENDIENTES DE ESTE NIVEL Y LOS      *
054600*    TRES NIVELES ANTERIORES.                                    *
054700     COMPUTE WKS-COMBO-PROPORCION =
054800             WKS-COMBO-PROP-RECIBIRA * WKS-COMBO-PROP-RIESGO *
054900             WKS-COMBO-PROP-EDAD     * WKS-COMBO-PROP-RETRASO
055000     IF WKS-COMBO-PROPORCION NOT = ZEROS
055100        COMPUTE WKS-COMBO-TAMANIO =
055200                WKS-NAC-BIRTHS (WKS-SUB-NACIM) * WKS-COMBO-PROPORCION
055300        ADD 1 TO WKS-CTR-SUBPOB
055400*       DETALLE DE CADA SUBPOBLACION, SOLO VISIBLE CON EL        *
055500*       SWITCH DE PRUEBA UPSI-0 ENCENDIDO EN EL JCL.             *
055600        IF WKS-UPSI-TRAZA-ON
055700           DISPLAY 'NI2CALC - SUBPOB TAMANIO=' WKS-COMBO-TAMANIO
055800                   ' RECIBE=' WKS-COMBO-RECIBIRA-SW
055900                   ' RIESGO=' WKS-COMBO-RIESGO-SW
056000                   ' EDAD5KG=' WKS-COMBO-EDAD5KG
056100                   ' RETRASO=' WKS-COMBO-RETRASO
056200        END-IF
056300        PERFORM 500-APLICA-REGLA-DEMANDA
056400                                  THRU 500-APLICA-REGLA-DEMANDA-E
056500     END-IF.
056600 348-RECORRE-RETRASO-E. EXIT.
056700
056800* ------> REGLA DE DEMANDA DE NIRSEVIMAB PARA UNA SUBPOBLACION:  *
056900*         ELEGIBILIDAD, FECHA DE INMUNIZACION, EDAD Y DECISION   *
057000*         DE PRESENTACION (50MG/100MG/NINGUNA). UNA SUBPOBLACION *
057100*         QUE NO RECIBE LA DOSIS (COMBO-NO-RECIBIRA) NUNCA        *
057200*         LLEGA A GENERAR DEMANDA.                                *
057300 500-APLICA-REGLA-DEMANDA SECTION.
057400     MOVE 0 TO WKS-SW-HAY-DEMANDA
057500     IF COMBO-SI-RECIBIRA
057600        PERFORM 510-CALCULA-FECHA-ELEGIBLE
057700                                  THRU 510-CALCULA-FECHA-ELEGIBLE-E
057800        IF HAY-ELEGIBILIDAD
057900           PERFORM 520-CALCULA-FECHA-INMUNIZA
058000                                  THRU 520-CALCULA-FECHA-INMUNIZA-E
058100*          SI LA FECHA DE INMUNIZACION YA PASA EL FIN DE         *
058200*          TEMPORADA, LA SUBPOBLACION NO GENERA DEMANDA.         *
058300           IF WKS-FECHA-INMUNIZA NOT > SCN-SEASON-END
058400              PERFORM 530-CALCULA-EDAD THRU 530-CALCULA-EDAD-E
058500              PERFORM 540-DECIDE-DOSIS THRU 540-DECIDE-DOSIS-E
058600           END-IF
058700        END-IF
058800     END-IF.
058900 500-APLICA-REGLA-DEMANDA-E. EXIT.
059000
059100* ------> FECHA DE ELEGIBILIDAD: EL MAYOR ENTRE EL NACIMIENTO Y  *
059200*         EL INICIO DE TEMPORADA; SIN ELEGIBILIDAD SI EL         *
059300*         NACIMIENTO ES POSTERIOR AL FIN DE TEMPORADA            *
059400 510-CALCULA-FECHA-ELEGIBLE SECTION.
059500     MOVE 0 TO WKS-SW-ELEGIBLE
059600     IF WKS-NAC-FECHA (WKS-SUB-NACIM) < SCN-SEASON-START
059700        MOVE SCN-SEASON-START TO WKS-FECHA-ELEGIBLE
059800        MOVE 1                TO WKS-SW-ELEGIBLE
059900     ELSE
060000        IF WKS-NAC-FECHA (WKS-SUB-NACIM) NOT > SCN-SEASON-END
060100           MOVE WKS-NAC-FECHA (WKS-SUB-NACIM) TO WKS-FECHA-ELEGIBLE
060200           MOVE 1 TO WKS-SW-ELEGIBLE
060300        END-IF
060400     END-IF.
060500 510-CALCULA-FECHA-ELEGIBLE-E. EXIT.
060600
060700* ------> FECHA DE INMUNIZACION: LA FECHA DE ELEGIBILIDAD MAS EL *
060800*         RETRASO, EXPRESADO EN LA UNIDAD DEL INTERVALO (MESES   *
060900*         CALENDARIO VIA NIFECHA FUNCION SM, O BLOQUES DE 7      *
061000*         DIAS VIA NIFECHA FUNCION SD, SEGUN SCN-INTERVAL)       *
061100 520-CALCULA-FECHA-INMUNIZA SECTION.
061200     IF WKS-COMBO-RETRASO = 0
061300        MOVE WKS-FECHA-ELEGIBLE TO WKS-FECHA-INMUNIZA
061400     ELSE
061500        IF SCN-ES-MES
061600           MOVE 'SM'               TO WKS-PF-FUNCION
061700           MOVE WKS-FECHA-ELEGIBLE TO WKS-PF-FECHA-1
061800           MOVE WKS-COMBO-RETRASO  TO WKS-PF-VALOR-1
061900           CALL 'NIFECHA' USING WKS-PARM-FECHA
062000           MOVE WKS-PF-FECHA-S     TO WKS-FECHA-INMUNIZA
062100        ELSE
062200           COMPUTE WKS-DIAS-RETRASO = WKS-COMBO-RETRASO * 7
062300           MOVE 'SD'               TO WKS-PF-FUNCION
062400           MOVE WKS-FECHA-ELEGIBLE TO WKS-PF-FECHA-1
062500           MOVE WKS-DIAS-RETRASO   TO WKS-PF-VALOR-1
062600           CALL 'NIFECHA' USING WKS-PARM-FECHA
062700           MOVE WKS-PF-FECHA-S     TO WKS-FECHA-INMUNIZA
062800        END-IF
062900     END-IF.
063000 520-CALCULA-FECHA-INMUNIZA-E. EXIT.
063100
063200* ------> EDAD EN MESES CALENDARIO (PARA LA BANDA DE DOSIS DE    *
063300*         540-DECIDE-DOSIS) Y EDAD EN LA UNIDAD DEL INTERVALO    *
063400*         (PARA LA PRUEBA DE 5 KG CONTRA LA EDAD-A-5KG DE LA     *
063500*         SUBPOBLACION, QUE VIENE EN LA MISMA UNIDAD QUE LA      *
063600*         TABLA DE PESOS FILTRADA)                                *
063700 530-CALCULA-EDAD SECTION.
063800     MOVE 'DM'                          TO WKS-PF-FUNCION
063900     MOVE WKS-NAC-FECHA (WKS-SUB-NACIM) TO WKS-PF-FECHA-1
064000     MOVE WKS-FECHA-INMUNIZA            TO WKS-PF-FECHA-2
064100     CALL 'NIFECHA' USING WKS-PARM-FECHA
064200     MOVE WKS-PF-VALOR-S TO WKS-MESES-EDAD
064300     IF SCN-ES-MES
064400        MOVE WKS-MESES-EDAD TO WKS-EDAD-EN-INTERVALO
064500     ELSE
064600*       INTERVALO SEMANAL: LA EDAD EN SEMANAS SE SACA DE LA      *
064700*       DIFERENCIA DE DIAS ENTRE 7 (TRUNCADA, NO REDONDEADA).    *
064800        MOVE 'DD'                          TO WKS-PF-FUNCION
064900        MOVE WKS-NAC-FECHA (WKS-SUB-NACIM) TO WKS-PF-FECHA-1
065000        MOVE WKS-FECHA-INMUNIZA            TO WKS-PF-FECHA-2
065100        CALL 'NIFECHA' USING WKS-PARM-FECHA
065200        MOVE WKS-PF-VALOR-S TO WKS-DIAS-DIF
065300        DIVIDE WKS-DIAS-DIF BY 7 GIVING WKS-EDAD-EN-INTERVALO
065400     END-IF
065500     MOVE 0 TO WKS-SW-LLEGO-5KG
065600     IF WKS-COMBO-EDAD5KG <= WKS-EDAD-EN-INTERVALO
065700        MOVE 1 TO WKS-SW-LLEGO-5KG
065800     END-IF.
065900 530-CALCULA-EDAD-E. EXIT.
066000
066100* ------> TABLA DE DECISION DE PRESENTACION SEGUN BANDA DE EDAD  *
066200*         EN MESES, SI YA LLEGO A 5 KG Y SI ES DE ALTO RIESGO:   *
066300*         MENOR DE 8 MESES  -> 100MG SI LLEGO A 5KG, SI NO 50MG  *
066400*         8 A 18 MESES      -> 100MG DE REFUERZO SOLO SI ES DE   *
066500*                              ALTO RIESGO (FACTOR DE DOSIS 2,   *
066600*                              SEGUNDA TEMPORADA)                 *
066700*         19 MESES O MAS    -> NO GENERA DEMANDA                 *
066800 540-DECIDE-DOSIS SECTION.
066900     MOVE 0 TO WKS-SW-HAY-DEMANDA
067000     IF WKS-MESES-EDAD < 8
067100        IF LLEGO-A-5KG
067200           MOVE '100mg' TO WKS-DOSIS-DECIDIDA
067300        ELSE
067400           MOVE '50mg ' TO WKS-DOSIS-DECIDIDA
067500        END-IF
067600        MOVE 1 TO WKS-FACTOR-DOSIS
067700        MOVE 1 TO WKS-SW-HAY-DEMANDA
067800     ELSE
067900        IF WKS-MESES-EDAD < 19 AND COMBO-RIESGO-ALTO
068000           MOVE '100mg' TO WKS-DOSIS-DECIDIDA
068100           MOVE 2       TO WKS-FACTOR-DOSIS
068200           MOVE 1       TO WKS-SW-HAY-DEMANDA
068300        END-IF
068400     END-IF
068500     IF HAY-DEMANDA
068600        PERFORM 560-ESCRIBE-DEMANDA THRU 560-ESCRIBE-DEMANDA-E
068700     END-IF.
068800 540-DECIDE-DOSIS-E. EXIT.
068900
069000* ------> ARMA Y ESCRIBE EL RENGLON DE DEMANDA, Y ACTUALIZA LOS  *
069100*         CONTADORES DE CONTROL DEL ESCENARIO POR PRESENTACION   *
069200 560-ESCRIBE-DEMANDA SECTION.
069300     MOVE SCN-NAME     TO RES-SCENARIO
069400     MOVE SCN-INTERVAL TO RES-INTERVAL
069500     MOVE WKS-NAC-FECHA (WKS-SUB-NACIM) TO RES-BIRTH-DATE
069600     IF COMBO-RIESGO-ALTO
069700        MOVE 'high    ' TO RES-RISK-LEVEL
069800     ELSE
069900        MOVE 'baseline' TO RES-RISK-LEVEL
070000     END-IF
070100     MOVE WKS-COMBO-EDAD5KG  TO RES-AGE-AT-5KG
070200     MOVE WKS-COMBO-RETRASO  TO RES-DELAY
070300     MOVE WKS-COMBO-TAMANIO  TO RES-SIZE
070400     MOVE WKS-DOSIS-DECIDIDA TO RES-DOSAGE
070500     COMPUTE RES-N-DOSES = WKS-COMBO-TAMANIO * WKS-FACTOR-DOSIS
070600     MOVE WKS-FECHA-INMUNIZA TO RES-DEMAND-DATE
070700     WRITE REG-DETALLE
070800     ADD 1 TO WKS-CTR-DEMANDA
070900     IF RES-DOSIS-50
071000        ADD RES-N-DOSES TO WKS-CTR-DOSIS-50
071100     ELSE
071200        ADD RES-N-DOSES TO WKS-CTR-DOSIS-100
071300     END-IF.
071400 560-ESCRIBE-DEMANDA-E. EXIT.
071500
071600* ------> DESPLIEGUE DEL REPORTE DE CONTROL DE CORRIDA DEL       *
071700*         ESCENARIO (COHORTES, SUBPOBLACIONES, DEMANDA Y DOSIS)  *
071800 360-MUESTRA-CONTROL-ESCENARIO SECTION.
071900     DISPLAY '------------------------------------------------'
072000     DISPLAY 'NI2CALC - ESCENARIO.............: ' SCN-NAME
072100     DISPLAY 'NI2CALC - COHORTES LEIDAS........: ' WKS-CTR-COHORTES
072200     DISPLAY 'NI2CALC - SUBPOBLACIONES EXAMIN..: ' WKS-CTR-SUBPOB
072300     DISPLAY 'NI2CALC - EVENTOS DE DEMANDA.....: ' WKS-CTR-DEMANDA
072400     DISPLAY 'NI2CALC - DOSIS DE 50MG..........: ' WKS-CTR-DOSIS-50
072500     DISPLAY 'NI2CALC - DOSIS DE 100MG.........: ' WKS-CTR-DOSIS-100.
072600 360-MUESTRA-CONTROL-ESCENARIO-E. EXIT.
072700
072800* ------> APERTURA DE LOS CUATRO ARCHIVOS DE LA CORRIDA; CUALQUIER *
072900*         FILE STATUS DISTINTO DE CERO ABORTA EL PROCESO          *
073000 900-ABRE-ARCHIVOS SECTION.
073100     OPEN INPUT  SCENARIO
073200     IF NOT FS-SCENARIO-OK
073300        DISPLAY 'NI2CALC - ERROR AL ABRIR SCENARIO FS=' FS-SCENARIO
073400        STOP RUN
073500     END-IF
073600     OPEN INPUT  BIRTHS
073700     IF NOT FS-BIRTHS-OK
073800        DISPLAY 'NI2CALC - ERROR AL ABRIR BIRTHS FS=' FS-BIRTHS
073900        STOP RUN
074000     END-IF
074100     OPEN INPUT  WEIGHTS
074200     IF NOT FS-WEIGHTS-OK
074300        DISPLAY 'NI2CALC - ERROR AL ABRIR WEIGHTS FS=' FS-WEIGHTS
074400        STOP RUN
074500     END-IF
074600     OPEN OUTPUT RESULTS
074700     IF NOT FS-RESULTS-OK
074800        DISPLAY 'NI2CALC - ERROR AL ABRIR RESULTS FS=' FS-RESULTS
074900        STOP RUN
075000     END-IF.
075100 900-ABRE-ARCHIVOS-E. EXIT.
075200
075300* ------> CIERRE DE LOS CUATRO ARCHIVOS AL TERMINAR LA CORRIDA   *
075400 900-CIERRA-ARCHIVOS SECTION.
075500     CLOSE SCENARIO
075600     CLOSE BIRTHS
075700     CLOSE WEIGHTS
075800     CLOSE RESULTS.
075900 900-CIERRA-ARCHIVOS-E. EXIT.
076000
076100 END PROGRAM NI2CALC.
