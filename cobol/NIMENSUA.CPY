000100******************************************************************
000200*    COPY       : NIMENSUA                                      *
000300*    APLICACION : SALUD PUBLICA - INMUNIZACIONES                *
000400*    CONTENIDO  : LAYOUT DE UN RENGLON DE NACIMIENTOS MENSUALES *
000500*               : POR REGION, ENTRADA DEL PREPROCESO NI1PREP.   *
000600*    ACTUALIZADO: 14/03/1991 (EEDR) - CREACION INICIAL          *
000700*    ACTUALIZADO: 23/01/1997 (JCS)  - SE AMPLIA CON CAMPOS DE   *
000800*               : CONTROL DE CARGA, MISMO ESTANDAR DE NIBIRTH   *
000900*               : (VER MEMO DS-97-014).                         *
001000******************************************************************
001100 01  REG-MENSUAL.
001200     05  MBR-REGION              PIC 9(02).
001300     05  FILLER                  PIC X(01).
001400     05  MBR-YEAR                PIC 9(04).
001500     05  FILLER                  PIC X(01).
001600     05  MBR-MONTH               PIC 9(02).
001700     05  FILLER                  PIC X(01).
001800     05  MBR-BIRTHS              PIC 9(09).
001900     05  FILLER                  PIC X(01).
002000*    ---------------------------------------------------------- *
002100*    BLOQUE DE CONTROL DE CARGA (AGREGADO 1997, VER ARRIBA)      *
002200*    ---------------------------------------------------------- *
002300     05  MBR-FUENTE              PIC X(04).
002400     05  FILLER                  PIC X(01).
002500     05  MBR-CICLO-CARGA         PIC 9(06).
002600     05  FILLER                  PIC X(01).
002700     05  MBR-FECHA-CARGA         PIC X(10).
002800     05  FILLER                  PIC X(01).
002900     05  MBR-USUARIO-CARGA       PIC X(08).
003000     05  FILLER                  PIC X(01).
003100     05  MBR-IND-REVISADO        PIC X(01).
003200         88  MBR-SI-REVISADO             VALUE 'S'.
003300         88  MBR-NO-REVISADO             VALUE 'N'.
003400     05  FILLER                  PIC X(01).
003500     05  MBR-VERSION-REG         PIC 9(02).
003600     05  FILLER                  PIC X(01).
003700*    RESERVADO PARA LA BITACORA DE AUDITORIA CORPORATIVA.       *
003800     05  MBR-RESERVADO           PIC X(15).
003900     05  FILLER                  PIC X(01).
004000     05  MBR-RESERVADO-NUM       PIC 9(05).
004100     05  FILLER                  PIC X(10).
