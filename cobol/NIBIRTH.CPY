000100******************************************************************
000200*    COPY       : NIBIRTH                                       *
000300*    APLICACION : SALUD PUBLICA - INMUNIZACIONES                *
000400*    CONTENIDO  : LAYOUT DE UN COHORTE DE NACIMIENTOS, YA SEA   *
000500*               : SEMANAL O MENSUAL, USADO COMO ENTRADA DEL     *
000600*               : CALCULADOR DE DEMANDA (NI2CALC) Y COMO SALIDA *
000700*               : DEL PREPROCESO DE NACIMIENTOS (NI1PREP).      *
000800*    ACTUALIZADO: 14/03/1991 (EEDR) - CREACION INICIAL          *
000900*    ACTUALIZADO: 23/01/1997 (JCS)  - SE AMPLIA EL REGISTRO CON *
001000*               : CAMPOS DE CONTROL DE CARGA Y AUDITORIA, SEGUN *
001100*               : EL ESTANDAR DE LA DIRECCION DE SISTEMAS PARA  *
001200*               : ARCHIVOS MAESTROS DE INTERCAMBIO (VER MEMO    *
001300*               : DS-97-014). NO SE USAN EN EL CALCULO, SOLO    *
001400*               : VIAJAN PARA TRAZABILIDAD DE LOTES.            *
001500******************************************************************
001600 01  REG-BIRTHS.
001700     05  BIR-INTERVAL            PIC X(05).
001800         88  BIR-ES-SEMANA               VALUE 'week '.
001900         88  BIR-ES-MES                  VALUE 'month'.
002000     05  FILLER                  PIC X(01).
002100     05  BIR-REGION              PIC 9(02).
002200     05  FILLER                  PIC X(01).
002300     05  BIR-DATE                PIC X(10).
002400     05  FILLER                  PIC X(01).
002500     05  BIR-BIRTHS              PIC 9(09)V9(06).
002600     05  FILLER                  PIC X(01).
002700*    ---------------------------------------------------------- *
002800*    BLOQUE DE CONTROL DE CARGA (AGREGADO 1997, VER ARRIBA)      *
002900*    ---------------------------------------------------------- *
003000     05  BIR-FUENTE-CARGA        PIC X(04).
003100         88  BIR-FUENTE-RENIEC           VALUE 'RENI'.
003200         88  BIR-FUENTE-MINSA            VALUE 'MSPS'.
003300     05  FILLER                  PIC X(01).
003400     05  BIR-CICLO-CARGA         PIC 9(06).
003500     05  FILLER                  PIC X(01).
003600     05  BIR-FECHA-CARGA         PIC X(10).
003700     05  FILLER                  PIC X(01).
003800     05  BIR-HORA-CARGA          PIC 9(04).
003900     05  FILLER                  PIC X(01).
004000     05  BIR-USUARIO-CARGA       PIC X(08).
004100     05  FILLER                  PIC X(01).
004200     05  BIR-IND-REVISADO        PIC X(01).
004300         88  BIR-SI-REVISADO             VALUE 'S'.
004400         88  BIR-NO-REVISADO             VALUE 'N'.
004500     05  FILLER                  PIC X(01).
004600     05  BIR-VERSION-REG         PIC 9(02).
004700     05  FILLER                  PIC X(01).
004800     05  BIR-CODIGO-LOTE         PIC X(06).
004900     05  FILLER                  PIC X(01).
005000*    RESERVADO PARA LA BITACORA DE AUDITORIA CORPORATIVA; NO LO *
005100*    TOCA NINGUN PROGRAMA DE ESTE SISTEMA (REQ-960311, NUNCA SE *
005200*    LLEGO A IMPLEMENTAR DEL LADO DE AUDITORIA).                *
005300     05  BIR-RESERVADO-AUDIT     PIC X(15).
005400     05  FILLER                  PIC X(01).
005500     05  BIR-RESERVADO-NUM       PIC 9(05).
005600     05  FILLER                  PIC X(10).
