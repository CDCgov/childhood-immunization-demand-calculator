000100******************************************************************
000200*    COPY       : NIDETALL                                      *
000300*    APLICACION : SALUD PUBLICA - INMUNIZACIONES                *
000400*    CONTENIDO  : LAYOUT DE UN EVENTO DE DEMANDA (UN RENGLON    *
000500*               : POR SUBPOBLACION QUE SI GENERA DEMANDA).      *
000600*               : ESCRITO POR NI2CALC, LEIDO POR NI3RESU.       *
000700*    ACTUALIZADO: 14/03/1991 (EEDR) - CREACION INICIAL          *
000800*    ACTUALIZADO: 23/01/1997 (JCS)  - SE AGREGAN CAMPOS DE      *
000900*               : CONTROL DE PROCESO AL FINAL DEL RENGLON.      *
001000******************************************************************
001100 01  REG-DETALLE.
001200     05  RES-SCENARIO            PIC X(12).
001300     05  FILLER                  PIC X(01).
001400     05  RES-INTERVAL            PIC X(05).
001500         88  RES-ES-SEMANA               VALUE 'week '.
001600         88  RES-ES-MES                  VALUE 'month'.
001700     05  FILLER                  PIC X(01).
001800     05  RES-BIRTH-DATE          PIC X(10).
001900     05  FILLER                  PIC X(01).
002000     05  RES-RISK-LEVEL          PIC X(08).
002100         88  RES-ALTO-RIESGO             VALUE 'high    '.
002200         88  RES-RIESGO-BASE             VALUE 'baseline'.
002300     05  FILLER                  PIC X(01).
002400     05  RES-AGE-AT-5KG          PIC 9(03).
002500     05  FILLER                  PIC X(01).
002600     05  RES-DELAY               PIC 9(02).
002700     05  FILLER                  PIC X(01).
002800     05  RES-SIZE                PIC 9(09)V9(06).
002900     05  FILLER                  PIC X(01).
003000     05  RES-DOSAGE              PIC X(05).
003100         88  RES-DOSIS-50                VALUE '50mg '.
003200         88  RES-DOSIS-100               VALUE '100mg'.
003300     05  FILLER                  PIC X(01).
003400     05  RES-N-DOSES             PIC 9(09)V9(06).
003500     05  FILLER                  PIC X(01).
003600     05  RES-DEMAND-DATE         PIC X(10).
003700     05  FILLER                  PIC X(01).
003800     05  RES-CICLO-PROCESO       PIC 9(06).
003900     05  FILLER                  PIC X(01).
004000     05  RES-FECHA-GENERACION    PIC X(10).
004100     05  FILLER                  PIC X(01).
004200     05  RES-VERSION-REG         PIC 9(02).
004300     05  FILLER                  PIC X(01).
004400*    RESERVADO PARA LA BITACORA DE AUDITORIA CORPORATIVA.       *
004500     05  RES-RESERVADO           PIC X(10).
004600     05  FILLER                  PIC X(08).
